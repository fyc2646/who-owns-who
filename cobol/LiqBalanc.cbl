000100       ******************************************************************
000200       * PROGRAMA:  LIQBALANC
000300       * PROPOSITO: MOTOR DE LIQUIDACION. RECORRE EL MAESTRO ACTDATOS,
000400       *            CALCULA LA CUOTA PARTE DE CADA PARTICIPANTE SEGUN
000500       *            EL CODIGO DE REPARTO (IGUAL/PESO/FIJO), ACREDITA AL
000600       *            PAGADOR Y DEJA EN BALANCES EL NETO DE CADA PERSONA
000700       *            CON EL REDONDEO PAR DISTRIBUIDO A SUMA CERO.
000800       * TECTONICS: COBC
000900       ******************************************************************
001000        IDENTIFICATION DIVISION.
001100        PROGRAM-ID.    LIQBALANC.
001200        AUTHOR.        S. GOMEZ.
001300        INSTALLATION.  SISTEMAS-CLUB.
001400        DATE-WRITTEN.  21-01-1991.
001500        DATE-COMPILED.
001600        SECURITY.      USO INTERNO - DEPTO SISTEMAS - NO DISTRIBUIR.
001700       ******************************************************************
001800       * BITACORA DE CAMBIOS.
001900       *
002000       * FECHA      PROGRAMADOR   TICKET     DESCRIPCION
002100       * ---------  ------------  ---------  --------------------------
002200       * 21-01-91   S.GOMEZ       INI-0003   VERSION INICIAL. ACTUALIZA
002300       *                                     SOCIOS.DAT CONTRA PAGOS.DAT
002400       *                                     RESOLVIENDO CUOTAS DEL MES.
002500       * 18-03-92   L.DIAZ        CR-0231    TABLA DE CUOTAS MENSUALES
002600       *                                     POR VECTOR DE 12 POSICIONES.
002700       * 30-07-94   L.DIAZ        CR-0271    REVISION DE REDONDEO EN
002800       *                                     TRAMOS DE CUOTA PARCIAL.
002900       * 28-11-98   J.FERNANDEZ   Y2K-0031   REVISION FECHA DE PROCESO -
003000       *                                     COMPATIBLE CON AAAA.
003100       * 15-02-99   J.FERNANDEZ   Y2K-0031   CIERRE DEL PROYECTO Y2K.
003200       * 18-04-05   M.ALVAREZ     CR-0401    RECONVERSION COMPLETA: SE
003300       *                                     REEMPLAZA LA LOGICA DE
003400       *                                     CUOTAS MENSUALES DE SOCIOS
003500       *                                     POR EL MOTOR DE BALANCES DE
003600       *                                     LA LIQUIDACION DE GASTOS
003700       *                                     COMPARTIDOS (PAGADO/DEBIDO).
003800       * 18-04-05   M.ALVAREZ     CR-0401    AGREGA CALCULADORA DE
003900       *                                     CUOTA PARTE PARA LOS TRES
004000       *                                     CODIGOS DE REPARTO (E/W/F).
004100       * 25-04-05   M.ALVAREZ     CR-0402    AGREGA REDONDEO PAR A LA
004200       *                                     PARIDAD (BANCARIO) Y
004300       *                                     DISTRIBUCION DEL RESTO A
004400       *                                     SUMA CERO.
004500       * 09-05-05   S.GOMEZ       CR-0407    VALIDACION DE NORMALIZACION
004600       *                                     DE PESOS Y SUMA DE CUOTAS
004700       *                                     FIJAS CONTRA EL IMPORTE.
004800       ******************************************************************
004900 
005000        ENVIRONMENT DIVISION.
005100        CONFIGURATION SECTION.
005200        SOURCE-COMPUTER.   DELL-PC.
005300        OBJECT-COMPUTER.   DELL-PC.
005400        SPECIAL-NAMES.
005500            C01 IS TOP-OF-FORM
005600            UPSI-0 IS SW-TRAZA ON STATUS IS TRAZA-ACTIVA
005700                                OFF STATUS IS TRAZA-INACTIVA.
005800 
005900        INPUT-OUTPUT SECTION.
006000        FILE-CONTROL.
006100            SELECT PERSONAS ASSIGN TO "PERSONAS"
006200                ORGANIZATION IS INDEXED
006300                ACCESS MODE IS SEQUENTIAL
006400                RECORD KEY IS PER-ID-PERSONAS
006500                FILE STATUS IS FS-PERSONAS.
006600 
006700            SELECT ACTDATOS ASSIGN TO "ACTDATOS"
006800                ORGANIZATION IS INDEXED
006900                ACCESS MODE IS SEQUENTIAL
007000                RECORD KEY IS ACT-ID-ACTDATOS
007100                FILE STATUS IS FS-ACTDATOS.
007200 
007300            SELECT BALANCES ASSIGN TO "BALANCES"
007400                ORGANIZATION IS INDEXED
007500                ACCESS MODE IS DYNAMIC
007600                RECORD KEY IS BAL-ID
007700                FILE STATUS IS FS-BALANCES.
007800 
007900        DATA DIVISION.
008000        FILE SECTION.
008100        FD  PERSONAS
008200            LABEL RECORD IS STANDARD.
008300        01  PERSONAS-REG.
008400            05  PER-ID-PERSONAS     PIC X(08).
008500            05  PER-NOMBRE-PERSONAS PIC X(20).
008600            05  FILLER              PIC X(02).
008700 
008800        FD  ACTDATOS
008900            LABEL RECORD IS STANDARD.
009000        01  ACTDATOS-REG.
009100            05  ACT-ID-ACTDATOS     PIC X(08).
009200            05  ACT-DESC-ACTDATOS   PIC X(30).
009300            05  ACT-AMT-ACTDATOS    PIC 9(07)V99.
009400            05  ACT-PAYER-ACTDATOS  PIC X(08).
009500            05  ACT-CODE-ACTDATOS   PIC X(01).
009600                88  ACT-ES-IGUAL-ACTDATOS   VALUE "E".
009700                88  ACT-ES-PESO-ACTDATOS    VALUE "W".
009800                88  ACT-ES-FIJO-ACTDATOS    VALUE "F".
009900            05  ACT-COUNT-ACTDATOS  PIC 9(02).
010000            05  ACT-PART-ACTDATOS OCCURS 10 TIMES.
010100                10  PART-ID-ACTDATOS    PIC X(08).
010200                10  PART-FACT-ACTDATOS  PIC 9(05)V9(04).
010300            05  FILLER              PIC X(02).
010400 
010500        FD  BALANCES
010600            LABEL RECORD IS STANDARD.
010700        01  BALANCE-ENTRY.
010800            05  BAL-ID              PIC X(08).
010900            05  BAL-NAME            PIC X(20).
011000            05  BAL-PAID            PIC S9(09)V99.
011100            05  BAL-OWED            PIC S9(09)V99.
011200            05  BAL-NET             PIC S9(09)V99.
011300            05  FILLER              PIC X(03).
011400 
011500        WORKING-STORAGE SECTION.
011600        77  FS-PERSONAS              PIC X(02)    VALUE "00".
011700        77  FS-ACTDATOS              PIC X(02)    VALUE "00".
011800        77  FS-BALANCES              PIC X(02)    VALUE "00".
011900 
012000        01  WS-SWITCHES.
012100            05  WS-FLAG-PER          PIC 9        VALUE ZERO.
012200                88  FIN-PERSONAS                  VALUE 1.
012300            05  WS-FLAG-ACT          PIC 9        VALUE ZERO.
012400                88  FIN-ACTDATOS                  VALUE 1.
012500 
012600        01  WS-CONTADORES.
012700            05  WS-PERSONAS-INIC     PIC 9(07) COMP.
012800            05  WS-ACTIVIDADES-PROC  PIC 9(07) COMP.
012900        01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
013000            05  WS-PERSONAS-INIC-ED  PIC ZZZ,ZZ9.
013100            05  WS-ACTIVID-PROC-ED   PIC ZZZ,ZZ9.
013200 
013300        01  WS-FECHA-PROCESO.
013400            05  WS-FECHA-AAAAMMDD    PIC 9(08).
013500            05  WS-HORA-HHMMSS       PIC 9(06).
013600        01  WS-FECHA-PROCESO-ED REDEFINES WS-FECHA-PROCESO.
013700            05  WS-FECHA-AAAA        PIC 9(04).
013800            05  WS-FECHA-MM          PIC 9(02).
013900            05  WS-FECHA-DD          PIC 9(02).
014000            05  WS-HORA-HH           PIC 9(02).
014100            05  WS-HORA-MN           PIC 9(02).
014200            05  WS-HORA-SS           PIC 9(02).
014300 
014400       ******************************************************************
014500       * AREA DE TRABAJO DE LA CALCULADORA DE CUOTA PARTE.
014600       ******************************************************************
014700        01  WS-REPARTO.
014800            05  WS-IDX               PIC 99 COMP.
014900            05  WS-CUOTA-PARTE       PIC S9(09)V99.
015000            05  WS-SUMA-PESOS        PIC 9(07)V9(04).
015100            05  WS-SUMA-FIJAS        PIC 9(09)V99.
015200            05  WS-PESO-NORM         PIC 9(07)V9(04).
015300            05  WS-DIF-SUMA-PESOS    PIC S9(07)V9(04).
015400            05  WS-DIF-SUMA-FIJAS    PIC S9(09)V99.
015500 
015600        01  WS-REPARTO-ALT REDEFINES WS-REPARTO.
015700            05  WS-REPARTO-BYTE      PIC X OCCURS 41 TIMES.
015800 
015900       ******************************************************************
016000       * AREA DE TRABAJO DEL REDONDEO PAR (BANCARIO) A 2 DECIMALES.
016100       * RECIBE UN VALOR CON 4 DECIMALES EN WS-RDN-ENTRADA Y DEVUELVE
016200       * EN WS-RDN-SALIDA EL VALOR REDONDEADO A 2 DECIMALES, CON EL
016300       * CRITERIO DE REDONDEO AL PAR MAS CERCANO CUANDO EL RESTO ES
016400       * EXACTAMENTE 0.50 CENTESIMOS.
016500       ******************************************************************
016600        01  WS-REDONDEO.
016700            05  WS-RDN-ENTRADA       PIC S9(09)V9(04).
016800            05  WS-RDN-SALIDA        PIC S9(09)V99.
016900            05  WS-RDN-SIGNO         PIC S9       COMP.
017000            05  WS-RDN-ABS           PIC 9(09)V9(04).
017100            05  WS-RDN-CENTAVOS      PIC 9(09) COMP.
017200            05  WS-RDN-RESTO         PIC 9(02) COMP.
017300            05  WS-RDN-DIV2-COC      PIC 9(09) COMP.
017400            05  WS-RDN-DIV2-RESTO    PIC 9        COMP.
017500 
017600        01  WS-NETOS.
017700            05  WS-SUMA-NETOS        PIC S9(09)V99.
017800            05  WS-RESTO-A-REPARTIR  PIC S9(07)V99.
017900            05  WS-PASO-CENTAVO      PIC S9(01)V99.
018000 
018100       ******************************************************************
018200       * TABLA DE CONTROL DEL REPARTO DE RESTO: GUARDA LOS ID YA
018300       * AJUSTADOS EN ESTA VUELTA PARA QUE 810 NO LOS VUELVA A ELEGIR,
018400       * Y EL "MEJOR CANDIDATO" HALLADO EN LA PASADA DE BUSQUEDA ACTUAL.
018500       ******************************************************************
018600        01  WS-REPARTO-CTL.
018700            05  WS-AJUSTADOS-CANT    PIC 99 COMP.
018800            05  WS-AJUSTADOS-TAB OCCURS 50 TIMES PIC X(08).
018900            05  WS-HAY-MEJOR         PIC 9        VALUE ZERO.
019000                88  HAY-CANDIDATO                 VALUE 1.
019100            05  WS-MEJOR-ID          PIC X(08).
019200            05  WS-MEJOR-NAME        PIC X(20).
019300            05  WS-MEJOR-ABS         PIC 9(09)V99.
019400            05  WS-NET-ABS           PIC 9(09)V99.
019500            05  WS-SUB-AJ            PIC 99 COMP.
019600            05  WS-YA-AJUSTADO       PIC 9        VALUE ZERO.
019700                88  ID-YA-AJUSTADO                VALUE 1.
019800 
019900        01  WS-MENSAJE               PIC X(60)    VALUE SPACES.
020000 
020100        PROCEDURE DIVISION.
020200        000-PRINCIPAL.
020300            PERFORM 100-INICIO THRU 100-FIN-INICIO.
020400            PERFORM 200-INICIALIZAR-BALANCES THRU 200-FIN-INICIALIZAR.
020500            PERFORM 500-PROCESAR-ACTIVIDADES THRU 500-FIN-PROCESAR.
020600            PERFORM 700-CERRAR-BALANCES THRU 700-FIN-CERRAR.
020700            PERFORM 800-CIERRE THRU 800-FIN-CIERRE.
020800            STOP RUN.
020900 
021000        100-INICIO.
021100            MOVE ZERO TO WS-PERSONAS-INIC WS-ACTIVIDADES-PROC.
021200            ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
021300            ACCEPT WS-HORA-HHMMSS FROM TIME.
021400            DISPLAY "LIQBALANC - MOTOR DE LIQUIDACION - "
021500                WS-FECHA-AAAA "/" WS-FECHA-MM "/" WS-FECHA-DD.
021600            OPEN INPUT PERSONAS.
021700            IF FS-PERSONAS NOT = "00"
021800                MOVE "NO SE PUDO ABRIR EL PADRON PERSONAS" TO WS-MENSAJE
021900                PERFORM 900-ABEND THRU 900-FIN-ABEND
022000            END-IF.
022100            OPEN INPUT ACTDATOS.
022200            IF FS-ACTDATOS NOT = "00"
022300                MOVE "NO SE PUDO ABRIR EL MAESTRO ACTDATOS" TO WS-MENSAJE
022400                PERFORM 900-ABEND THRU 900-FIN-ABEND
022500            END-IF.
022600            OPEN OUTPUT BALANCES.
022700            IF FS-BALANCES NOT = "00"
022800                MOVE "NO SE PUDO ABRIR EL ARCHIVO BALANCES" TO WS-MENSAJE
022900                PERFORM 900-ABEND THRU 900-FIN-ABEND
023000            END-IF.
023100        100-FIN-INICIO.
023200            EXIT.
023300 
023400       ******************************************************************
023500       * 200-INICIALIZAR-BALANCES
023600       * SIEMBRA UN BALANCE-ENTRY EN CERO POR CADA PERSONA DEL PADRON,
023700       * PARA QUE EL RESUMEN POSTERIOR INCLUYA A QUIEN NO PARTICIPO DE
023800       * NINGUNA ACTIVIDAD.
023900       ******************************************************************
024000        200-INICIALIZAR-BALANCES.
024100            READ PERSONAS NEXT
024200                AT END SET FIN-PERSONAS TO TRUE
024300            END-READ.
024400            PERFORM 210-SEMBRAR-BALANCE THRU 210-FIN-SEMBRAR
024500                UNTIL FIN-PERSONAS.
024600            IF WS-PERSONAS-INIC = ZERO
024700                MOVE "EL PADRON PERSONAS LLEGO VACIO" TO WS-MENSAJE
024800                PERFORM 900-ABEND THRU 900-FIN-ABEND
024900            END-IF.
025000        200-FIN-INICIALIZAR.
025100            EXIT.
025200 
025300        210-SEMBRAR-BALANCE.
025400            INITIALIZE BALANCE-ENTRY.
025500            MOVE PER-ID-PERSONAS     TO BAL-ID.
025600            MOVE PER-NOMBRE-PERSONAS TO BAL-NAME.
025700            MOVE ZERO                TO BAL-PAID BAL-OWED BAL-NET.
025800            WRITE BALANCE-ENTRY
025900                INVALID KEY
026000                    MOVE "ID DE PERSONA DUPLICADO EN BALANCES"
026100                        TO WS-MENSAJE
026200                    PERFORM 900-ABEND THRU 900-FIN-ABEND
026300            END-WRITE.
026400            ADD 1 TO WS-PERSONAS-INIC.
026500            READ PERSONAS NEXT
026600                AT END SET FIN-PERSONAS TO TRUE
026700            END-READ.
026800        210-FIN-SEMBRAR.
026900            EXIT.
027000 
027100       ******************************************************************
027200       * 500-PROCESAR-ACTIVIDADES
027300       * RECORRE ACTDATOS EN ORDEN DE CLAVE Y, PARA CADA ACTIVIDAD,
027400       * CALCULA LA CUOTA PARTE DE CADA PARTICIPANTE (510/520/530 SEGUN
027500       * EL CODIGO DE REPARTO) Y ACREDITA AL PAGADOR EL IMPORTE TOTAL.
027600       ******************************************************************
027700        500-PROCESAR-ACTIVIDADES.
027800            READ ACTDATOS NEXT
027900                AT END SET FIN-ACTDATOS TO TRUE
028000            END-READ.
028100            PERFORM 505-PROCESAR-UNA-ACTIVIDAD THRU 505-FIN-PROCESAR-UNA
028200                UNTIL FIN-ACTDATOS.
028300        500-FIN-PROCESAR.
028400            EXIT.
028500 
028600        505-PROCESAR-UNA-ACTIVIDAD.
028700            ADD 1 TO WS-ACTIVIDADES-PROC.
028800            IF TRAZA-ACTIVA
028900                DISPLAY "TRAZA ACTIVIDAD: " ACT-ID-ACTDATOS
029000            END-IF.
029100            EVALUATE TRUE
029200                WHEN ACT-ES-IGUAL-ACTDATOS
029300                    PERFORM 510-REPARTO-IGUAL THRU 510-FIN-REPARTO
029400                WHEN ACT-ES-PESO-ACTDATOS
029500                    PERFORM 520-REPARTO-PESO THRU 520-FIN-REPARTO
029600                WHEN ACT-ES-FIJO-ACTDATOS
029700                    PERFORM 530-REPARTO-FIJO THRU 530-FIN-REPARTO
029800            END-EVALUATE.
029900            PERFORM 600-ACREDITAR-PAGADOR THRU 600-FIN-ACREDITAR.
030000            READ ACTDATOS NEXT
030100                AT END SET FIN-ACTDATOS TO TRUE
030200            END-READ.
030300        505-FIN-PROCESAR-UNA.
030400            EXIT.
030500 
030600       ******************************************************************
030700       * 510-REPARTO-IGUAL - CODIGO 'E'. CADA PARTICIPANTE DEBE UNA
030800       * CUOTA PARTE IGUAL; CADA CUOTA SE REDONDEA DE FORMA INDEPENDIENTE
030900       * (NO SE ARRASTRA RESTO ENTRE PARTICIPANTES; EL RESTO DE
031000       * REDONDEO SE ABSORBE MAS ADELANTE EN 800-REPARTIR-RESTO).
031100       ******************************************************************
031200        510-REPARTO-IGUAL.
031300            DIVIDE ACT-AMT-ACTDATOS BY ACT-COUNT-ACTDATOS
031400                GIVING WS-RDN-ENTRADA.
031500            PERFORM 900-REDONDEO-PAR THRU 900-FIN-REDONDEO.
031600            PERFORM 515-ACREDITAR-SI-PARTICIPA THRU 515-FIN-ACREDITAR
031700                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
031800        510-FIN-REPARTO.
031900            EXIT.
032000 
032100        515-ACREDITAR-SI-PARTICIPA.
032200            IF PART-ID-ACTDATOS(WS-IDX) NOT = SPACES
032300                PERFORM 610-SUMAR-OWED THRU 610-FIN-SUMAR-OWED
032400            END-IF.
032500        515-FIN-ACREDITAR.
032600            EXIT.
032700 
032800       ******************************************************************
032900       * 520-REPARTO-PESO - CODIGO 'W'. SI LA SUMA DE PESOS SE ALEJA DE
033000       * 1.0000 EN MAS DE 0.01, SE RENORMALIZA CADA PESO COMO
033100       * PESO / SUMA-DE-PESOS ANTES DE APLICARLO AL IMPORTE.
033200       ******************************************************************
033300        520-REPARTO-PESO.
033400            MOVE ZERO TO WS-SUMA-PESOS.
033500            PERFORM 522-SUMAR-PESO THRU 522-FIN-SUMAR
033600                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
033700            IF WS-SUMA-PESOS NOT > ZERO
033800                MOVE "SUMA DE PESOS NO POSITIVA EN ACTIVIDAD "
033900                    TO WS-MENSAJE
034000                PERFORM 900-ABEND THRU 900-FIN-ABEND
034100            END-IF.
034200            COMPUTE WS-DIF-SUMA-PESOS = WS-SUMA-PESOS - 1.0000.
034300            IF WS-DIF-SUMA-PESOS < ZERO
034400                COMPUTE WS-DIF-SUMA-PESOS = ZERO - WS-DIF-SUMA-PESOS
034500            END-IF.
034600            PERFORM 525-ACREDITAR-PESO THRU 525-FIN-ACREDITAR
034700                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
034800        520-FIN-REPARTO.
034900            EXIT.
035000 
035100        522-SUMAR-PESO.
035200            IF PART-ID-ACTDATOS(WS-IDX) NOT = SPACES
035300                ADD PART-FACT-ACTDATOS(WS-IDX) TO WS-SUMA-PESOS
035400            END-IF.
035500        522-FIN-SUMAR.
035600            EXIT.
035700 
035800        525-ACREDITAR-PESO.
035900            IF PART-ID-ACTDATOS(WS-IDX) NOT = SPACES
036000                IF WS-DIF-SUMA-PESOS > 0.01
036100                    COMPUTE WS-PESO-NORM ROUNDED =
036200                        PART-FACT-ACTDATOS(WS-IDX) / WS-SUMA-PESOS
036300                ELSE
036400                    MOVE PART-FACT-ACTDATOS(WS-IDX) TO WS-PESO-NORM
036500                END-IF
036600                COMPUTE WS-RDN-ENTRADA =
036700                    ACT-AMT-ACTDATOS * WS-PESO-NORM
036800                PERFORM 900-REDONDEO-PAR THRU 900-FIN-REDONDEO
036900                PERFORM 610-SUMAR-OWED THRU 610-FIN-SUMAR-OWED
037000            END-IF.
037100        525-FIN-ACREDITAR.
037200            EXIT.
037300 
037400       ******************************************************************
037500       * 530-REPARTO-FIJO - CODIGO 'F'. EL MONTO FIJO DE CADA
037600       * PARTICIPANTE ES SU CUOTA PARTE; LA SUMA DE LOS MONTOS DEBE
037700       * COINCIDIR CON EL IMPORTE DE LA ACTIVIDAD DENTRO DE +/- 0.01.
037800       ******************************************************************
037900        530-REPARTO-FIJO.
038000            MOVE ZERO TO WS-SUMA-FIJAS.
038100            PERFORM 532-SUMAR-FIJA THRU 532-FIN-SUMAR
038200                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
038300            COMPUTE WS-DIF-SUMA-FIJAS = WS-SUMA-FIJAS - ACT-AMT-ACTDATOS.
038400            IF WS-DIF-SUMA-FIJAS < ZERO
038500                COMPUTE WS-DIF-SUMA-FIJAS = ZERO - WS-DIF-SUMA-FIJAS
038600            END-IF.
038700            IF WS-DIF-SUMA-FIJAS > 0.01
038800                MOVE "LA SUMA DE CUOTAS FIJAS NO COINCIDE CON EL "
038900                    TO WS-MENSAJE
039000                PERFORM 900-ABEND THRU 900-FIN-ABEND
039100            END-IF.
039200            PERFORM 535-ACREDITAR-FIJA THRU 535-FIN-ACREDITAR
039300                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
039400        530-FIN-REPARTO.
039500            EXIT.
039600 
039700        532-SUMAR-FIJA.
039800            IF PART-ID-ACTDATOS(WS-IDX) NOT = SPACES
039900                ADD PART-FACT-ACTDATOS(WS-IDX) TO WS-SUMA-FIJAS
040000            END-IF.
040100        532-FIN-SUMAR.
040200            EXIT.
040300 
040400        535-ACREDITAR-FIJA.
040500            IF PART-ID-ACTDATOS(WS-IDX) NOT = SPACES
040600                MOVE PART-FACT-ACTDATOS(WS-IDX) TO WS-RDN-ENTRADA
040700                PERFORM 900-REDONDEO-PAR THRU 900-FIN-REDONDEO
040800                PERFORM 610-SUMAR-OWED THRU 610-FIN-SUMAR-OWED
040900            END-IF.
041000        535-FIN-ACREDITAR.
041100            EXIT.
041200 
041300        610-SUMAR-OWED.
041400            MOVE PART-ID-ACTDATOS(WS-IDX) TO BAL-ID.
041500            READ BALANCES
041600                INVALID KEY
041700                    MOVE "PARTICIPANTE SIN BALANCE, REVISAR PERSONAS"
041800                        TO WS-MENSAJE
041900                    PERFORM 900-ABEND THRU 900-FIN-ABEND
042000            END-READ.
042100            ADD WS-RDN-SALIDA TO BAL-OWED.
042200            REWRITE BALANCE-ENTRY
042300                INVALID KEY
042400                    MOVE "NO SE PUDO REESCRIBIR BALANCES (OWED)"
042500                        TO WS-MENSAJE
042600                    PERFORM 900-ABEND THRU 900-FIN-ABEND
042700            END-REWRITE.
042800        610-FIN-SUMAR-OWED.
042900            EXIT.
043000 
043100        600-ACREDITAR-PAGADOR.
043200            MOVE ACT-PAYER-ACTDATOS TO BAL-ID.
043300            READ BALANCES
043400                INVALID KEY
043500                    MOVE "PAGADOR SIN BALANCE, REVISAR PERSONAS"
043600                        TO WS-MENSAJE
043700                    PERFORM 900-ABEND THRU 900-FIN-ABEND
043800            END-READ.
043900            ADD ACT-AMT-ACTDATOS TO BAL-PAID.
044000            REWRITE BALANCE-ENTRY
044100                INVALID KEY
044200                    MOVE "NO SE PUDO REESCRIBIR BALANCES (PAID)"
044300                        TO WS-MENSAJE
044400                    PERFORM 900-ABEND THRU 900-FIN-ABEND
044500            END-REWRITE.
044600        600-FIN-ACREDITAR.
044700            EXIT.
044800 
044900       ******************************************************************
045000       * 700-CERRAR-BALANCES
045100       * CALCULA BAL-NET = REDONDEO-PAR(PAID - OWED) PARA CADA PERSONA,
045200       * SUMA TODOS LOS NETOS Y, SI NO DAN CERO DENTRO DE +/- 0.02,
045300       * REPARTE EL RESTO DE A UN CENTAVO EN 800-REPARTIR-RESTO.
045400       ******************************************************************
045500        700-CERRAR-BALANCES.
045600            MOVE ZERO TO WS-SUMA-NETOS.
045700            MOVE ZERO TO WS-FLAG-PER.
045800            CLOSE BALANCES.
045900            OPEN I-O BALANCES.
046000            READ BALANCES NEXT
046100                AT END SET FIN-PERSONAS TO TRUE
046200            END-READ.
046300            PERFORM 710-CERRAR-UNA-PERSONA THRU 710-FIN-CERRAR-UNA
046400                UNTIL FIN-PERSONAS.
046500            IF WS-SUMA-NETOS > 0.02 OR WS-SUMA-NETOS < -0.02
046600                MOVE "ERROR DE REDONDEO: LOS NETOS NO SUMAN CERO"
046700                    TO WS-MENSAJE
046800                PERFORM 900-ABEND THRU 900-FIN-ABEND
046900            END-IF.
047000            IF WS-SUMA-NETOS NOT = ZERO
047100                PERFORM 800-REPARTIR-RESTO THRU 800-FIN-REPARTIR
047200            END-IF.
047300        700-FIN-CERRAR.
047400            EXIT.
047500 
047600        710-CERRAR-UNA-PERSONA.
047700            COMPUTE WS-RDN-ENTRADA = BAL-PAID - BAL-OWED.
047800            PERFORM 900-REDONDEO-PAR THRU 900-FIN-REDONDEO.
047900            MOVE WS-RDN-SALIDA TO BAL-NET.
048000            REWRITE BALANCE-ENTRY
048100                INVALID KEY
048200                    MOVE "NO SE PUDO REESCRIBIR BALANCES (NET)"
048300                        TO WS-MENSAJE
048400                    PERFORM 900-ABEND THRU 900-FIN-ABEND
048500            END-REWRITE.
048600            ADD BAL-NET TO WS-SUMA-NETOS.
048700            READ BALANCES NEXT
048800                AT END SET FIN-PERSONAS TO TRUE
048900            END-READ.
049000        710-FIN-CERRAR-UNA.
049100            EXIT.
049200 
049300       ******************************************************************
049400       * 800-REPARTIR-RESTO
049500       * DISTRIBUYE EL RESTO DE +/- 0.01 EN PASOS DE UN CENTAVO, A LAS
049600       * PERSONAS ORDENADAS POR (|NETO| ASCENDENTE, NOMBRE, ID), UNA A
049700       * LA VEZ, HASTA AGOTAR EL RESTO.
049800       ******************************************************************
049900        800-REPARTIR-RESTO.
050000            MOVE WS-SUMA-NETOS TO WS-RESTO-A-REPARTIR.
050100            IF WS-RESTO-A-REPARTIR > ZERO
050200                MOVE -0.01 TO WS-PASO-CENTAVO
050300            ELSE
050400                MOVE 0.01 TO WS-PASO-CENTAVO
050500            END-IF.
050600            MOVE ZERO TO WS-AJUSTADOS-CANT.
050700            PERFORM 810-BUSCAR-MENOR-NETO THRU 810-FIN-BUSCAR
050800                UNTIL WS-RESTO-A-REPARTIR = ZERO.
050900        800-FIN-REPARTIR.
051000            EXIT.
051100 
051200       ******************************************************************
051300       * 810-BUSCAR-MENOR-NETO
051400       * RECORRE BALANCES POR CLAVE PRIMARIA BUSCANDO, ENTRE LOS QUE NO
051500       * RECIBIERON AJUSTE EN ESTA VUELTA, AL DE MENOR VALOR ABSOLUTO DE
051600       * NETO (DESEMPATE POR NOMBRE Y LUEGO POR ID). LE ACREDITA UN
051700       * CENTAVO Y LO MARCA COMO AJUSTADO; REPETIR ESTE PARRAFO EQUIVALE
051800       * A RECORRER LA LISTA DE PERSONAS YA ORDENADA, UNA POR VUELTA.
051900       ******************************************************************
052000        810-BUSCAR-MENOR-NETO.
052100            MOVE ZERO TO WS-HAY-MEJOR.
052200            MOVE ZERO TO WS-FLAG-PER.
052300            MOVE LOW-VALUES TO BAL-ID.
052400            START BALANCES KEY IS NOT LESS THAN BAL-ID
052500                INVALID KEY
052600                    MOVE "NO SE PUDO REPARTIR EL RESTO DE REDONDEO"
052700                        TO WS-MENSAJE
052800                    PERFORM 900-ABEND THRU 900-FIN-ABEND
052900            END-START.
053000            READ BALANCES NEXT
053100                AT END SET FIN-PERSONAS TO TRUE
053200            END-READ.
053300            PERFORM 812-EVALUAR-CANDIDATO THRU 812-FIN-EVALUAR
053400                UNTIL FIN-PERSONAS.
053500            IF NOT HAY-CANDIDATO
053600                MOVE "SE AGOTO BALANCES REPARTIENDO EL RESTO"
053700                    TO WS-MENSAJE
053800                PERFORM 900-ABEND THRU 900-FIN-ABEND
053900            END-IF.
054000            MOVE WS-MEJOR-ID TO BAL-ID.
054100            READ BALANCES
054200                INVALID KEY
054300                    MOVE "NO SE PUDO RELEER BALANCES (RESTO)"
054400                        TO WS-MENSAJE
054500                    PERFORM 900-ABEND THRU 900-FIN-ABEND
054600            END-READ.
054700            ADD WS-PASO-CENTAVO TO BAL-NET.
054800            REWRITE BALANCE-ENTRY
054900                INVALID KEY
055000                    MOVE "NO SE PUDO REESCRIBIR BALANCES (RESTO)"
055100                        TO WS-MENSAJE
055200                    PERFORM 900-ABEND THRU 900-FIN-ABEND
055300            END-REWRITE.
055400            ADD 1 TO WS-AJUSTADOS-CANT.
055500            MOVE WS-MEJOR-ID TO WS-AJUSTADOS-TAB(WS-AJUSTADOS-CANT).
055600            SUBTRACT WS-PASO-CENTAVO FROM WS-RESTO-A-REPARTIR.
055700        810-FIN-BUSCAR.
055800            EXIT.
055900 
056000        812-EVALUAR-CANDIDATO.
056100            MOVE ZERO TO WS-YA-AJUSTADO.
056200            PERFORM 815-CHEQUEAR-AJUSTADO THRU 815-FIN-CHEQUEAR
056300                VARYING WS-SUB-AJ FROM 1 BY 1
056400                UNTIL WS-SUB-AJ > WS-AJUSTADOS-CANT.
056500            IF NOT ID-YA-AJUSTADO
056600                IF BAL-NET < ZERO
056700                    COMPUTE WS-NET-ABS = ZERO - BAL-NET
056800                ELSE
056900                    MOVE BAL-NET TO WS-NET-ABS
057000                END-IF
057100                IF NOT HAY-CANDIDATO
057200                    SET HAY-CANDIDATO TO TRUE
057300                    MOVE WS-NET-ABS TO WS-MEJOR-ABS
057400                    MOVE BAL-ID     TO WS-MEJOR-ID
057500                    MOVE BAL-NAME   TO WS-MEJOR-NAME
057600                ELSE
057700                    IF WS-NET-ABS < WS-MEJOR-ABS
057800                        OR (WS-NET-ABS = WS-MEJOR-ABS AND
057900                            BAL-NAME < WS-MEJOR-NAME)
058000                        OR (WS-NET-ABS = WS-MEJOR-ABS AND
058100                            BAL-NAME = WS-MEJOR-NAME AND
058200                            BAL-ID < WS-MEJOR-ID)
058300                        MOVE WS-NET-ABS TO WS-MEJOR-ABS
058400                        MOVE BAL-ID     TO WS-MEJOR-ID
058500                        MOVE BAL-NAME   TO WS-MEJOR-NAME
058600                    END-IF
058700                END-IF
058800            END-IF.
058900            READ BALANCES NEXT
059000                AT END SET FIN-PERSONAS TO TRUE
059100            END-READ.
059200        812-FIN-EVALUAR.
059300            EXIT.
059400 
059500        815-CHEQUEAR-AJUSTADO.
059600            IF BAL-ID = WS-AJUSTADOS-TAB(WS-SUB-AJ)
059700                SET ID-YA-AJUSTADO TO TRUE
059800            END-IF.
059900        815-FIN-CHEQUEAR.
060000            EXIT.
060100 
060200       ******************************************************************
060300       * 900-REDONDEO-PAR
060400       * REDONDEO "PAR MAS CERCANO" (BANCARIO) A 2 DECIMALES. ENTRA
060500       * WS-RDN-ENTRADA CON 4 DECIMALES, SALE WS-RDN-SALIDA CON 2.
060600       * EL VALOR ABSOLUTO SE PARTE EN CENTAVOS MAS UN RESTO DE
060700       * CENTESIMOS DE CENTAVO (0-99); SI EL RESTO ES EXACTAMENTE 50,
060800       * SE REDONDEA AL CENTAVO PAR; SI NO, SE REDONDEA AL MAS CERCANO.
060900       ******************************************************************
061000        900-REDONDEO-PAR.
061100            MOVE +1 TO WS-RDN-SIGNO.
061200            IF WS-RDN-ENTRADA < ZERO
061300                MOVE -1 TO WS-RDN-SIGNO
061400                COMPUTE WS-RDN-ABS = ZERO - WS-RDN-ENTRADA
061500            ELSE
061600                MOVE WS-RDN-ENTRADA TO WS-RDN-ABS
061700            END-IF.
061800            COMPUTE WS-RDN-CENTAVOS = WS-RDN-ABS * 100.
061900            COMPUTE WS-RDN-RESTO ROUNDED =
062000                (WS-RDN-ABS * 10000) - (WS-RDN-CENTAVOS * 100).
062100            IF WS-RDN-RESTO > 50
062200                ADD 1 TO WS-RDN-CENTAVOS
062300            END-IF.
062400            IF WS-RDN-RESTO = 50
062500                DIVIDE WS-RDN-CENTAVOS BY 2
062600                    GIVING WS-RDN-DIV2-COC
062700                    REMAINDER WS-RDN-DIV2-RESTO
062800                IF WS-RDN-DIV2-RESTO NOT = 0
062900                    ADD 1 TO WS-RDN-CENTAVOS
063000                END-IF
063100            END-IF.
063200            COMPUTE WS-RDN-SALIDA = WS-RDN-CENTAVOS / 100.
063300            IF WS-RDN-SIGNO = -1
063400                COMPUTE WS-RDN-SALIDA = ZERO - WS-RDN-SALIDA
063500            END-IF.
063600        900-FIN-REDONDEO.
063700            EXIT.
063800 
063900        800-CIERRE.
064000            MOVE WS-PERSONAS-INIC    TO WS-PERSONAS-INIC-ED.
064100            MOVE WS-ACTIVIDADES-PROC TO WS-ACTIVID-PROC-ED.
064200            DISPLAY "LIQBALANC - PERSONAS INICIALIZADAS : "
064300                WS-PERSONAS-INIC-ED.
064400            DISPLAY "LIQBALANC - ACTIVIDADES PROCESADAS : "
064500                WS-ACTIVID-PROC-ED.
064600            CLOSE PERSONAS.
064700            CLOSE ACTDATOS.
064800            CLOSE BALANCES.
064900        800-FIN-CIERRE.
065000            EXIT.
065100 
065200        900-ABEND.
065300            DISPLAY "LIQBALANC-FATAL " WS-MENSAJE.
065400            MOVE 16 TO RETURN-CODE.
065500            STOP RUN.
065600        900-FIN-ABEND.
065700            EXIT.
065800 
065900        END PROGRAM LIQBALANC.
066000 
