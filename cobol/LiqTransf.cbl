000100       ******************************************************************
000200       * PROGRAMA:  LIQTRANSF
000300       * PROPOSITO: OPTIMIZADOR DE TRANSFERENCIAS. LEE EL MAESTRO DE
000400       *            BALANCES YA NETEADO, ARMA LA TABLA DE SALDOS EN
000500       *            MEMORIA Y VA EMPAREJANDO AL MAYOR ACREEDOR CONTRA EL
000600       *            MAYOR DEUDOR HASTA QUE TODOS LOS SALDOS QUEDEN
000700       *            DENTRO DE TOLERANCIA. DEJA EL RESULTADO ORDENADO EN
000800       *            EL ARCHIVO TRANSFERS.
000900       * TECTONICS: COBC
001000       ******************************************************************
001100        IDENTIFICATION DIVISION.
001200        PROGRAM-ID.    LIQTRANSF.
001300        AUTHOR.        L. DIAZ.
001400        INSTALLATION.  SISTEMAS-CLUB.
001500        DATE-WRITTEN.  03-02-1991.
001600        DATE-COMPILED.
001700        SECURITY.      USO INTERNO - DEPTO SISTEMAS - NO DISTRIBUIR.
001800       ******************************************************************
001900       * BITACORA DE CAMBIOS.
002000       *
002100       * FECHA      PROGRAMADOR   TICKET     DESCRIPCION
002200       * ---------  ------------  ---------  --------------------------
002300       * 03-02-91   L.DIAZ        INI-0004   VERSION INICIAL. SEGUNDA
002400       *                                     PASADA DE CUOTAS CONTRA
002500       *                                     PAGOS.DAT PARA SOCIOS QUE
002600       *                                     QUEDARON EN DEUDA PARCIAL.
002700       * 14-09-93   S.GOMEZ       CR-0263    AGREGA TOPE DE REINTENTOS
002800       *                                     POR SOCIO MOROSO.
002900       * 02-12-98   J.FERNANDEZ   Y2K-0031   REVISION FECHA DE PROCESO -
003000       *                                     COMPATIBLE CON AAAA.
003100       * 19-02-99   J.FERNANDEZ   Y2K-0031   CIERRE DEL PROYECTO Y2K.
003200       * 22-04-05   L.DIAZ        CR-0401    RECONVERSION COMPLETA: LA
003300       *                                     SEGUNDA PASADA DE COBRANZA
003400       *                                     SE REEMPLAZA POR EL
003500       *                                     OPTIMIZADOR DE
003600       *                                     TRANSFERENCIAS ENTRE
003700       *                                     PERSONAS DE LA LIQUIDACION.
003800       * 26-04-05   L.DIAZ        CR-0401    AGREGA TABLA DE SALDOS EN
003900       *                                     MEMORIA Y EMPAREJAMIENTO
004000       *                                     VORAZ MAYOR ACREEDOR CONTRA
004100       *                                     MAYOR DEUDOR.
004200       * 03-05-05   S.GOMEZ       CR-0408    AGREGA ORDENAMIENTO DE
004300       *                                     TRANSFERENCIAS POR SORT
004400       *                                     ANTES DE GRABAR LA SALIDA.
004500       * 10-05-05   M.ALVAREZ     CR-0409    VERIFICACION FINAL DE
004600       *                                     TOLERANCIA SOBRE TODOS LOS
004700       *                                     SALDOS DE LA TABLA.
004800       ******************************************************************
004900 
005000        ENVIRONMENT DIVISION.
005100        CONFIGURATION SECTION.
005200        SOURCE-COMPUTER.   DELL-PC.
005300        OBJECT-COMPUTER.   DELL-PC.
005400        SPECIAL-NAMES.
005500            C01 IS TOP-OF-FORM
005600            UPSI-0 IS SW-TRAZA ON STATUS IS TRAZA-ACTIVA
005700                                OFF STATUS IS TRAZA-INACTIVA.
005800 
005900        INPUT-OUTPUT SECTION.
006000        FILE-CONTROL.
006100            SELECT BALANCES ASSIGN TO "BALANCES"
006200                ORGANIZATION IS INDEXED
006300                ACCESS MODE IS SEQUENTIAL
006400                RECORD KEY IS BAL-ID
006500                FILE STATUS IS FS-BALANCES.
006600 
006700            SELECT XFRSORT ASSIGN TO "XFRSORT"
006800                FILE STATUS IS FS-XFRSORT.
006900 
007000            SELECT TRANSFERS ASSIGN TO "TRANSFERS"
007100                ORGANIZATION IS LINE SEQUENTIAL
007200                FILE STATUS IS FS-TRANSFERS.
007300 
007400        DATA DIVISION.
007500        FILE SECTION.
007600        FD  BALANCES
007700            LABEL RECORD IS STANDARD.
007800        01  BALANCE-ENTRY.
007900            05  BAL-ID              PIC X(08).
008000            05  BAL-NAME            PIC X(20).
008100            05  BAL-PAID            PIC S9(09)V99.
008200            05  BAL-OWED            PIC S9(09)V99.
008300            05  BAL-NET             PIC S9(09)V99.
008400            05  FILLER              PIC X(03).
008500 
008600        SD  XFRSORT.
008700        01  XFRSORT-REG.
008800            05  XS-FROM-NAME        PIC X(20).
008900            05  XS-FROM-ID          PIC X(08).
009000            05  XS-TO-NAME          PIC X(20).
009100            05  XS-TO-ID            PIC X(08).
009200            05  XS-AMOUNT           PIC 9(09)V99.
009300 
009400        FD  TRANSFERS
009500            LABEL RECORD IS STANDARD.
009600        01  TRANSFER-RECORD.
009700            05  TR-FROM-ID          PIC X(08).
009800            05  TR-FROM-NAME        PIC X(20).
009900            05  TR-TO-ID            PIC X(08).
010000            05  TR-TO-NAME          PIC X(20).
010100            05  TR-AMOUNT           PIC 9(09)V99.
010200            05  FILLER              PIC X(03).
010300 
010400        WORKING-STORAGE SECTION.
010500        77  FS-BALANCES              PIC X(02)    VALUE "00".
010600        77  FS-XFRSORT               PIC X(02)    VALUE "00".
010700        77  FS-TRANSFERS             PIC X(02)    VALUE "00".
010800 
010900        01  WS-SWITCHES.
011000            05  WS-FLAG-BAL          PIC 9        VALUE ZERO.
011100                88  FIN-BALANCES                  VALUE 1.
011200            05  WS-FLAG-SORT         PIC 9        VALUE ZERO.
011300                88  FIN-SORT                      VALUE 1.
011400 
011500        01  WS-CONTADORES.
011600            05  WS-SALDOS-CARGADOS   PIC 9(07) COMP.
011700            05  WS-TRANSF-GENERADAS  PIC 9(07) COMP.
011800        01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
011900            05  WS-SALDOS-CARG-ED    PIC ZZZ,ZZ9.
012000            05  WS-TRANSF-GEN-ED     PIC ZZZ,ZZ9.
012100 
012200        01  WS-FECHA-PROCESO.
012300            05  WS-FECHA-AAAAMMDD    PIC 9(08).
012400            05  WS-HORA-HHMMSS       PIC 9(06).
012500        01  WS-FECHA-PROCESO-ED REDEFINES WS-FECHA-PROCESO.
012600            05  WS-FECHA-AAAA        PIC 9(04).
012700            05  WS-FECHA-MM          PIC 9(02).
012800            05  WS-FECHA-DD          PIC 9(02).
012900            05  WS-HORA-HH           PIC 9(02).
013000            05  WS-HORA-MN           PIC 9(02).
013100            05  WS-HORA-SS           PIC 9(02).
013200 
013300       ******************************************************************
013400       * TABLA DE SALDOS EN MEMORIA. LA CANTIDAD DE PERSONAS DE UNA
013500       * LIQUIDACION ES CHICA; SE FIJA UN TOPE DE 50 INTEGRANTES POR
013600       * CORRIDA, ACORDE AL TAMANO HABITUAL DE LOS GRUPOS DEL CLUB.
013700       ******************************************************************
013800        01  WS-TABLA-SALDOS.
013900            05  WS-CANT-SALDOS       PIC 99 COMP.
014000            05  WS-SALDO OCCURS 50 TIMES.
014100                10  WS-S-ID          PIC X(08).
014200                10  WS-S-NAME        PIC X(20).
014300                10  WS-S-NET         PIC S9(09)V99.
014400 
014500        01  WS-TABLA-ALT REDEFINES WS-TABLA-SALDOS.
014600            05  WS-TABLA-BYTE        PIC X OCCURS 1902 TIMES.
014700 
014800        01  WS-TOLERANCIA            PIC 9(01)V99 VALUE 0.02.
014900 
015000        01  WS-EMPAREJAMIENTO.
015100            05  WS-SUB               PIC 99 COMP.
015200            05  WS-IDX-ACREEDOR      PIC 99 COMP.
015300            05  WS-IDX-DEUDOR        PIC 99 COMP.
015400            05  WS-HAY-ACREEDOR      PIC 9        VALUE ZERO.
015500                88  HAY-ACREEDOR                  VALUE 1.
015600            05  WS-HAY-DEUDOR        PIC 9        VALUE ZERO.
015700                88  HAY-DEUDOR                    VALUE 1.
015800            05  WS-MONTO-TRANSF      PIC S9(09)V99.
015900            05  WS-DEUDOR-ABS        PIC S9(09)V99.
016000 
016100        01  WS-MENSAJE               PIC X(60)    VALUE SPACES.
016200 
016300        PROCEDURE DIVISION.
016400        000-PRINCIPAL.
016500            PERFORM 100-INICIO THRU 100-FIN-INICIO.
016600            PERFORM 200-CARGAR-TABLA THRU 200-FIN-CARGAR.
016700            PERFORM 600-ORDENAR-TRANSFERENCIAS THRU 600-FIN-ORDENAR.
016800            PERFORM 800-CIERRE THRU 800-FIN-CIERRE.
016900            STOP RUN.
017000 
017100        100-INICIO.
017200            MOVE ZERO TO WS-SALDOS-CARGADOS WS-TRANSF-GENERADAS.
017300            MOVE ZERO TO WS-CANT-SALDOS.
017400            ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
017500            ACCEPT WS-HORA-HHMMSS FROM TIME.
017600            DISPLAY "LIQTRANSF - OPTIMIZADOR DE TRANSFERENCIAS - "
017700                WS-FECHA-AAAA "/" WS-FECHA-MM "/" WS-FECHA-DD.
017800            OPEN INPUT BALANCES.
017900            IF FS-BALANCES NOT = "00"
018000                MOVE "NO SE PUDO ABRIR EL ARCHIVO BALANCES" TO WS-MENSAJE
018100                PERFORM 900-ABEND THRU 900-FIN-ABEND
018200            END-IF.
018300        100-FIN-INICIO.
018400            EXIT.
018500 
018600       ******************************************************************
018700       * 200-CARGAR-TABLA
018800       * COPIA CADA BALANCE-ENTRY A LA TABLA DE SALDOS EN MEMORIA.
018900       ******************************************************************
019000        200-CARGAR-TABLA.
019100            READ BALANCES NEXT
019200                AT END SET FIN-BALANCES TO TRUE
019300            END-READ.
019400            PERFORM 210-CARGAR-UN-SALDO THRU 210-FIN-CARGAR-UNO
019500                UNTIL FIN-BALANCES.
019600            CLOSE BALANCES.
019700        200-FIN-CARGAR.
019800            EXIT.
019900 
020000        210-CARGAR-UN-SALDO.
020100            ADD 1 TO WS-CANT-SALDOS.
020200            IF WS-CANT-SALDOS > 50
020300                MOVE "LA LIQUIDACION SUPERA EL TOPE DE 50 PERSONAS"
020400                    TO WS-MENSAJE
020500                PERFORM 900-ABEND THRU 900-FIN-ABEND
020600            END-IF.
020700            MOVE BAL-ID   TO WS-S-ID(WS-CANT-SALDOS).
020800            MOVE BAL-NAME TO WS-S-NAME(WS-CANT-SALDOS).
020900            MOVE BAL-NET  TO WS-S-NET(WS-CANT-SALDOS).
021000            ADD 1 TO WS-SALDOS-CARGADOS.
021100            READ BALANCES NEXT
021200                AT END SET FIN-BALANCES TO TRUE
021300            END-READ.
021400        210-FIN-CARGAR-UNO.
021500            EXIT.
021600 
021700       ******************************************************************
021800       * 300-EMPAREJAR-SALDOS
021900       * MIENTRAS HAYA UN ACREEDOR (NETO > TOLERANCIA) Y UN DEUDOR
022000       * (NETO < -TOLERANCIA), EMPAREJA AL MAYOR ACREEDOR CON EL MAYOR
022100       * DEUDOR Y REGISTRA LA TRANSFERENCIA POR EL MENOR DE LOS DOS
022200       * IMPORTES EN VALOR ABSOLUTO.
022300       ******************************************************************
022400        300-EMPAREJAR-SALDOS.
022500            PERFORM 400-BUSCAR-MAYOR-ACREEDOR THRU 400-FIN-BUSCAR.
022600            PERFORM 410-BUSCAR-MAYOR-DEUDOR THRU 410-FIN-BUSCAR.
022700            PERFORM 305-EMPAREJAR-UN-PAR THRU 305-FIN-EMPAREJAR-PAR
022800                UNTIL NOT HAY-ACREEDOR OR NOT HAY-DEUDOR.
022900            GO TO 350-VERIFICAR-TOLERANCIA.
023000        300-FIN-EMPAREJAR.
023100            EXIT.
023200 
023300        305-EMPAREJAR-UN-PAR.
023400            PERFORM 500-REGISTRAR-TRANSFERENCIA THRU 500-FIN-REGISTRAR.
023500            PERFORM 400-BUSCAR-MAYOR-ACREEDOR THRU 400-FIN-BUSCAR.
023600            PERFORM 410-BUSCAR-MAYOR-DEUDOR THRU 410-FIN-BUSCAR.
023700        305-FIN-EMPAREJAR-PAR.
023800            EXIT.
023900 
024000       ******************************************************************
024100       * 400-BUSCAR-MAYOR-ACREEDOR - NETO > TOLERANCIA, MAYOR PRIMERO;
024200       * EMPATE POR NOMBRE MENOR Y LUEGO POR ID MENOR.
024300       ******************************************************************
024400        400-BUSCAR-MAYOR-ACREEDOR.
024500            MOVE ZERO TO WS-HAY-ACREEDOR.
024600            PERFORM 405-EVALUAR-ACREEDOR THRU 405-FIN-EVALUAR
024700                VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-SALDOS.
024800        400-FIN-BUSCAR.
024900            EXIT.
025000 
025100        405-EVALUAR-ACREEDOR.
025200            IF WS-S-NET(WS-SUB) > WS-TOLERANCIA
025300                IF NOT HAY-ACREEDOR
025400                    SET HAY-ACREEDOR TO TRUE
025500                    MOVE WS-SUB TO WS-IDX-ACREEDOR
025600                ELSE
025700                    IF WS-S-NET(WS-SUB) > WS-S-NET(WS-IDX-ACREEDOR)
025800                        OR (WS-S-NET(WS-SUB) =
025900                            WS-S-NET(WS-IDX-ACREEDOR) AND
026000                            WS-S-NAME(WS-SUB) <
026100                            WS-S-NAME(WS-IDX-ACREEDOR))
026200                        OR (WS-S-NET(WS-SUB) =
026300                            WS-S-NET(WS-IDX-ACREEDOR) AND
026400                            WS-S-NAME(WS-SUB) =
026500                            WS-S-NAME(WS-IDX-ACREEDOR) AND
026600                            WS-S-ID(WS-SUB) <
026700                            WS-S-ID(WS-IDX-ACREEDOR))
026800                        MOVE WS-SUB TO WS-IDX-ACREEDOR
026900                    END-IF
027000                END-IF
027100            END-IF.
027200        405-FIN-EVALUAR.
027300            EXIT.
027400 
027500       ******************************************************************
027600       * 410-BUSCAR-MAYOR-DEUDOR - NETO < -TOLERANCIA, MAS NEGATIVO
027700       * PRIMERO; EMPATE POR NOMBRE MENOR Y LUEGO POR ID MENOR.
027800       ******************************************************************
027900        410-BUSCAR-MAYOR-DEUDOR.
028000            MOVE ZERO TO WS-HAY-DEUDOR.
028100            PERFORM 415-EVALUAR-DEUDOR THRU 415-FIN-EVALUAR
028200                VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-SALDOS.
028300        410-FIN-BUSCAR.
028400            EXIT.
028500 
028600        415-EVALUAR-DEUDOR.
028700            COMPUTE WS-DEUDOR-ABS = ZERO - WS-TOLERANCIA.
028800            IF WS-S-NET(WS-SUB) < WS-DEUDOR-ABS
028900                IF NOT HAY-DEUDOR
029000                    SET HAY-DEUDOR TO TRUE
029100                    MOVE WS-SUB TO WS-IDX-DEUDOR
029200                ELSE
029300                    IF WS-S-NET(WS-SUB) < WS-S-NET(WS-IDX-DEUDOR)
029400                        OR (WS-S-NET(WS-SUB) =
029500                            WS-S-NET(WS-IDX-DEUDOR) AND
029600                            WS-S-NAME(WS-SUB) <
029700                            WS-S-NAME(WS-IDX-DEUDOR))
029800                        OR (WS-S-NET(WS-SUB) =
029900                            WS-S-NET(WS-IDX-DEUDOR) AND
030000                            WS-S-NAME(WS-SUB) =
030100                            WS-S-NAME(WS-IDX-DEUDOR) AND
030200                            WS-S-ID(WS-SUB) <
030300                            WS-S-ID(WS-IDX-DEUDOR))
030400                        MOVE WS-SUB TO WS-IDX-DEUDOR
030500                    END-IF
030600                END-IF
030700            END-IF.
030800        415-FIN-EVALUAR.
030900            EXIT.
031000 
031100       ******************************************************************
031200       * 500-REGISTRAR-TRANSFERENCIA
031300       * EL IMPORTE ES EL MENOR ENTRE EL NETO DEL ACREEDOR Y EL VALOR
031400       * ABSOLUTO DEL NETO DEL DEUDOR. SE RESTA DEL ACREEDOR Y SE SUMA
031500       * AL DEUDOR (AMBOS SE ACERCAN A CERO) Y SE ESCRIBE EL REGISTRO
031600       * DE TRANSFERENCIA SIN ORDENAR EN EL ARCHIVO DE TRABAJO XFRSORT.
031700       ******************************************************************
031800        500-REGISTRAR-TRANSFERENCIA.
031900            COMPUTE WS-DEUDOR-ABS = ZERO - WS-S-NET(WS-IDX-DEUDOR).
032000            IF WS-S-NET(WS-IDX-ACREEDOR) < WS-DEUDOR-ABS
032100                MOVE WS-S-NET(WS-IDX-ACREEDOR) TO WS-MONTO-TRANSF
032200            ELSE
032300                MOVE WS-DEUDOR-ABS TO WS-MONTO-TRANSF
032400            END-IF.
032500            SUBTRACT WS-MONTO-TRANSF FROM WS-S-NET(WS-IDX-ACREEDOR).
032600            ADD WS-MONTO-TRANSF TO WS-S-NET(WS-IDX-DEUDOR).
032700            MOVE WS-S-NAME(WS-IDX-DEUDOR)   TO XS-FROM-NAME.
032800            MOVE WS-S-ID(WS-IDX-DEUDOR)     TO XS-FROM-ID.
032900            MOVE WS-S-NAME(WS-IDX-ACREEDOR) TO XS-TO-NAME.
033000            MOVE WS-S-ID(WS-IDX-ACREEDOR)   TO XS-TO-ID.
033100            MOVE WS-MONTO-TRANSF             TO XS-AMOUNT.
033200            RELEASE XFRSORT-REG.
033300            ADD 1 TO WS-TRANSF-GENERADAS.
033400        500-FIN-REGISTRAR.
033500            EXIT.
033600 
033700       ******************************************************************
033800       * 350-VERIFICAR-TOLERANCIA
033900       * TERMINADO EL EMPAREJAMIENTO, NINGUN SALDO DE LA TABLA PUEDE
034000       * SUPERAR LA TOLERANCIA; SI OCURRE, ES UN ERROR DE REDONDEO DE
034100       * ALGUNA ETAPA ANTERIOR Y EL LOTE ABORTA.
034200       ******************************************************************
034300        350-VERIFICAR-TOLERANCIA.
034400            PERFORM 355-VERIFICAR-UN-SALDO THRU 355-FIN-VERIFICAR-UNO
034500                VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-SALDOS.
034600            GO TO 355-FIN-VERIFICAR-UNO.
034700        350-FIN-VERIFICAR.
034800            EXIT.
034900 
035000        355-VERIFICAR-UN-SALDO.
035100            IF WS-S-NET(WS-SUB) < ZERO
035200                COMPUTE WS-DEUDOR-ABS = ZERO - WS-S-NET(WS-SUB)
035300            ELSE
035400                MOVE WS-S-NET(WS-SUB) TO WS-DEUDOR-ABS
035500            END-IF.
035600            IF WS-DEUDOR-ABS > WS-TOLERANCIA
035700                MOVE "QUEDO UN SALDO FUERA DE TOLERANCIA LUEGO DEL "
035800                    TO WS-MENSAJE
035900                PERFORM 900-ABEND THRU 900-FIN-ABEND
036000            END-IF.
036100        355-FIN-VERIFICAR-UNO.
036200            EXIT.
036300 
036400       ******************************************************************
036500       * 600-ORDENAR-TRANSFERENCIAS
036600       * ORDENA LAS TRANSFERENCIAS GENERADAS POR
036700       * (FROM-NAME, FROM-ID, TO-NAME, TO-ID) Y LAS VUELCA AL ARCHIVO
036800       * DE SALIDA TRANSFERS.
036900       ******************************************************************
037000        600-ORDENAR-TRANSFERENCIAS.
037100            SORT XFRSORT ASCENDING KEY XS-FROM-NAME XS-FROM-ID
037200                                        XS-TO-NAME XS-TO-ID
037300                INPUT PROCEDURE IS 300-EMPAREJAR-SALDOS THRU
037400                    355-FIN-VERIFICAR-UNO
037500                OUTPUT PROCEDURE IS 650-VOLCAR-TRANSFERS.
037600        600-FIN-ORDENAR.
037700            EXIT.
037800 
037900        650-VOLCAR-TRANSFERS.
038000            OPEN OUTPUT TRANSFERS.
038100            IF FS-TRANSFERS NOT = "00"
038200                MOVE "NO SE PUDO ABRIR EL ARCHIVO TRANSFERS" TO WS-MENSAJE
038300                PERFORM 900-ABEND THRU 900-FIN-ABEND
038400            END-IF.
038500            MOVE ZERO TO WS-FLAG-SORT.
038600            RETURN XFRSORT
038700                AT END SET FIN-SORT TO TRUE
038800            END-RETURN.
038900            PERFORM 655-GRABAR-UNA-TRANSF THRU 655-FIN-GRABAR
039000                UNTIL FIN-SORT.
039100            CLOSE TRANSFERS.
039200        650-FIN-VOLCAR.
039300            EXIT.
039400 
039500        655-GRABAR-UNA-TRANSF.
039600            INITIALIZE TRANSFER-RECORD.
039700            MOVE XS-FROM-ID   TO TR-FROM-ID.
039800            MOVE XS-FROM-NAME TO TR-FROM-NAME.
039900            MOVE XS-TO-ID     TO TR-TO-ID.
040000            MOVE XS-TO-NAME   TO TR-TO-NAME.
040100            MOVE XS-AMOUNT    TO TR-AMOUNT.
040200            WRITE TRANSFER-RECORD.
040300            RETURN XFRSORT
040400                AT END SET FIN-SORT TO TRUE
040500            END-RETURN.
040600        655-FIN-GRABAR.
040700            EXIT.
040800 
040900        800-CIERRE.
041000            MOVE WS-SALDOS-CARGADOS  TO WS-SALDOS-CARG-ED.
041100            MOVE WS-TRANSF-GENERADAS TO WS-TRANSF-GEN-ED.
041200            DISPLAY "LIQTRANSF - SALDOS CARGADOS       : "
041300                WS-SALDOS-CARG-ED.
041400            DISPLAY "LIQTRANSF - TRANSFERENCIAS GENER. : "
041500                WS-TRANSF-GEN-ED.
041600        800-FIN-CIERRE.
041700            EXIT.
041800 
041900        900-ABEND.
042000            DISPLAY "LIQTRANSF-FATAL " WS-MENSAJE.
042100            MOVE 16 TO RETURN-CODE.
042200            STOP RUN.
042300        900-FIN-ABEND.
042400            EXIT.
042500 
042600        END PROGRAM LIQTRANSF.
042700 
