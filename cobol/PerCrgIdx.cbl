000100       ******************************************************************
000200       * PROGRAMA:  PERCRGIDX
000300       * PROPOSITO: CARGA Y VALIDACION DEL PADRON DE PERSONAS (PEOPLE)
000400       *            HACIA EL MAESTRO INDEXADO PERSONAS, PRIMER PASO DEL
000500       *            PROCESO DE LIQUIDACION DE GASTOS COMPARTIDOS.
000600       * TECTONICS: COBC
000700       ******************************************************************
000800        IDENTIFICATION DIVISION.
000900        PROGRAM-ID.    PERCRGIDX.
001000        AUTHOR.        M. ALVAREZ.
001100        INSTALLATION.  SISTEMAS-CLUB.
001200        DATE-WRITTEN.  14-03-1987.
001300        DATE-COMPILED.
001400        SECURITY.      USO INTERNO - DEPTO SISTEMAS - NO DISTRIBUIR.
001500       ******************************************************************
001600       * BITACORA DE CAMBIOS.
001700       *
001800       * FECHA      PROGRAMADOR   TICKET     DESCRIPCION
001900       * ---------  ------------  ---------  --------------------------
002000       * 14-03-87   M.ALVAREZ     INI-0001   VERSION INICIAL. CARGA EL
002100       *                                     PADRON DE SOCIOS DESDE
002200       *                                     CINTA A SOCIOS.DAT.
002300       * 02-09-89   R.TORRES      CR-0142    AGREGA VALIDACION DE
002400       *                                     NOMBRE EN BLANCO.
002500       * 21-01-91   S.GOMEZ       CR-0205    AGREGA CONTADOR DE
002600       *                                     RECHAZADOS EN BANNER FINAL.
002700       * 11-06-93   L.DIAZ        CR-0260    SWITCH UPSI-0 PARA TRAZA DE
002800       *                                     REGISTROS EN DIAGNOSTICO.
002900       * 30-11-98   J.FERNANDEZ   Y2K-0031   REVISION FECHA DE PROCESO -
003000       *                                     COMPATIBLE CON AAAA.
003100       * 18-02-99   J.FERNANDEZ   Y2K-0031   CIERRE DEL PROYECTO Y2K.
003200       * 09-08-01   R.TORRES      CR-0318    SE ELIMINA EL ARCHIVO DE
003300       *                                     TEXTO SOCIOS.TXT; LA
003400       *                                     ENTRADA PASA A SER UN
003500       *                                     ARCHIVO DE ANCHO FIJO.
003600       * 04-04-05   M.ALVAREZ     CR-0401    RECONVERSION DEL PADRON DE
003700       *                                     SOCIOS DEL CLUB A PADRON DE
003800       *                                     PERSONAS PARA LA LIQUIDACION
003900       *                                     DE GASTOS COMPARTIDOS.
004000       * 04-04-05   M.ALVAREZ     CR-0401    PROGRAMA ABORTA SI EL
004100       *                                     ARCHIVO DE ENTRADA LLEGA
004200       *                                     VACIO O TRAE UN REGISTRO
004300       *                                     INVALIDO.
004400       * 17-10-06   S.GOMEZ       CR-0455    AGREGA REDEFINES DE VOLCADO
004500       *                                     PARA DIAGNOSTICO BAJO
004600       *                                     SWITCH DE TRAZA.
004700       ******************************************************************
004800 
004900        ENVIRONMENT DIVISION.
005000        CONFIGURATION SECTION.
005100        SOURCE-COMPUTER.   DELL-PC.
005200        OBJECT-COMPUTER.   DELL-PC.
005300        SPECIAL-NAMES.
005400            C01 IS TOP-OF-FORM
005500            UPSI-0 IS SW-TRAZA ON STATUS IS TRAZA-ACTIVA
005600                                OFF STATUS IS TRAZA-INACTIVA.
005700 
005800        INPUT-OUTPUT SECTION.
005900        FILE-CONTROL.
006000            SELECT PEOPLE ASSIGN TO "PEOPLE"
006100                ORGANIZATION IS LINE SEQUENTIAL
006200                FILE STATUS IS FS-PEOPLE.
006300 
006400            SELECT PERSONAS ASSIGN TO "PERSONAS"
006500                ORGANIZATION IS INDEXED
006600                ACCESS MODE IS DYNAMIC
006700                RECORD KEY IS PER-ID-PERSONAS
006800                FILE STATUS IS FS-PERSONAS.
006900 
007000        DATA DIVISION.
007100        FILE SECTION.
007200        FD  PEOPLE
007300            LABEL RECORD IS STANDARD.
007400        01  PERSON-RECORD.
007500            05  PERSON-ID           PIC X(08).
007600            05  PERSON-NAME         PIC X(20).
007700            05  FILLER              PIC X(02).
007800 
007900        FD  PERSONAS
008000            LABEL RECORD IS STANDARD.
008100        01  PERSONAS-REG.
008200            05  PER-ID-PERSONAS     PIC X(08).
008300            05  PER-NOMBRE-PERSONAS PIC X(20).
008400            05  FILLER              PIC X(02).
008500 
008600        WORKING-STORAGE SECTION.
008700        77  FS-PEOPLE               PIC X(02)      VALUE "00".
008800        77  FS-PERSONAS             PIC X(02)      VALUE "00".
008900 
009000        01  WS-SWITCHES.
009100            05  WS-FLAG-PEOPLE      PIC 9          VALUE ZERO.
009200                88  FIN-PEOPLE                     VALUE 1.
009300            05  WS-FLAG-ERROR       PIC 9          VALUE ZERO.
009400                88  HUBO-ERROR                     VALUE 1.
009500 
009600        01  WS-CONTADORES.
009700            05  WS-REG-LEIDOS       PIC 9(07) COMP.
009800            05  WS-REG-GRABADOS     PIC 9(07) COMP.
009900            05  WS-REG-RECHAZADOS   PIC 9(07) COMP.
010000        01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
010100            05  WS-LEIDOS-ED        PIC ZZZ,ZZ9.
010200            05  WS-GRABADOS-ED      PIC ZZZ,ZZ9.
010300            05  WS-RECHAZADOS-ED    PIC ZZZ,ZZ9.
010400 
010500        01  WS-FECHA-PROCESO.
010600            05  WS-FECHA-AAAAMMDD   PIC 9(08).
010700            05  WS-HORA-HHMMSS      PIC 9(06).
010800        01  WS-FECHA-PROCESO-ED REDEFINES WS-FECHA-PROCESO.
010900            05  WS-FECHA-AAAA       PIC 9(04).
011000            05  WS-FECHA-MM         PIC 9(02).
011100            05  WS-FECHA-DD         PIC 9(02).
011200            05  WS-HORA-HH          PIC 9(02).
011300            05  WS-HORA-MN          PIC 9(02).
011400            05  WS-HORA-SS          PIC 9(02).
011500 
011600        01  WS-PERSON-VOLCADO REDEFINES PERSON-RECORD.
011700            05  WS-VOLCADO-BYTE     PIC X OCCURS 30 TIMES.
011800 
011900        01  WS-MENSAJE              PIC X(60)      VALUE SPACES.
012000 
012100        PROCEDURE DIVISION.
012200        000-PRINCIPAL.
012300            PERFORM 100-INICIO THRU 100-FIN-INICIO.
012400            PERFORM 200-LEER-PEOPLE THRU 200-FIN-LEER-PEOPLE.
012500            IF FIN-PEOPLE
012600                PERFORM 910-ABEND-ARCHIVO-VACIO THRU 910-FIN-ABEND.
012700            PERFORM 250-PROCESAR-PERSONA THRU 250-FIN-PROCESAR
012800                UNTIL FIN-PEOPLE.
012900            PERFORM 800-CIERRE THRU 800-FIN-CIERRE.
013000            STOP RUN.
013100 
013200        100-INICIO.
013300            MOVE ZERO TO WS-REG-LEIDOS WS-REG-GRABADOS WS-REG-RECHAZADOS.
013400            ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
013500            ACCEPT WS-HORA-HHMMSS FROM TIME.
013600            DISPLAY "PERCRGIDX - CARGA DE PERSONAS - "
013700                WS-FECHA-AAAA "/" WS-FECHA-MM "/" WS-FECHA-DD.
013800            OPEN INPUT PEOPLE.
013900            IF FS-PEOPLE NOT = "00"
014000                MOVE "NO SE PUDO ABRIR EL ARCHIVO PEOPLE" TO WS-MENSAJE
014100                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
014200            END-IF.
014300            OPEN OUTPUT PERSONAS.
014400            IF FS-PERSONAS NOT = "00"
014500                MOVE "NO SE PUDO ABRIR EL MAESTRO PERSONAS" TO WS-MENSAJE
014600                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
014700            END-IF.
014800        100-FIN-INICIO.
014900            EXIT.
015000 
015100        250-PROCESAR-PERSONA.
015200            PERFORM 300-VALIDAR-PERSONA THRU 300-FIN-VALIDAR.
015300            IF NOT HUBO-ERROR
015400                PERFORM 400-GRABAR-PERSONA THRU 400-FIN-GRABAR
015500            END-IF.
015600            PERFORM 200-LEER-PEOPLE THRU 200-FIN-LEER-PEOPLE.
015700        250-FIN-PROCESAR.
015800            EXIT.
015900 
016000        200-LEER-PEOPLE.
016100            READ PEOPLE
016200                AT END
016300                    SET FIN-PEOPLE TO TRUE
016400                NOT AT END
016500                    ADD 1 TO WS-REG-LEIDOS
016600                    IF TRAZA-ACTIVA
016700                        DISPLAY "TRAZA PEOPLE: " WS-VOLCADO-BYTE(1)
016800                            WS-VOLCADO-BYTE(2) WS-VOLCADO-BYTE(3)
016900                    END-IF
017000            END-READ.
017100        200-FIN-LEER-PEOPLE.
017200            EXIT.
017300 
017400        300-VALIDAR-PERSONA.
017500            MOVE ZERO TO WS-FLAG-ERROR.
017600            IF PERSON-ID = SPACES
017700                SET HUBO-ERROR TO TRUE
017800                DISPLAY "PERCRGIDX-E01 ID DE PERSONA EN BLANCO, REG "
017900                    WS-REG-LEIDOS
018000            END-IF.
018100            IF PERSON-NAME = SPACES
018200                SET HUBO-ERROR TO TRUE
018300                DISPLAY "PERCRGIDX-E02 NOMBRE EN BLANCO PARA ID "
018400                    PERSON-ID
018500            END-IF.
018600            IF HUBO-ERROR
018700                ADD 1 TO WS-REG-RECHAZADOS
018800                PERFORM 910-ABEND-ARCHIVO-VACIO THRU 910-FIN-ABEND
018900            END-IF.
019000        300-FIN-VALIDAR.
019100            EXIT.
019200 
019300        400-GRABAR-PERSONA.
019400            INITIALIZE PERSONAS-REG.
019500            MOVE PERSON-ID      TO PER-ID-PERSONAS.
019600            MOVE PERSON-NAME    TO PER-NOMBRE-PERSONAS.
019700            WRITE PERSONAS-REG
019800                INVALID KEY
019900                    DISPLAY "PERCRGIDX-E03 ID DUPLICADO "
020000                        PER-ID-PERSONAS
020100                    MOVE "ID DE PERSONA DUPLICADO" TO WS-MENSAJE
020200                    PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
020300            END-WRITE.
020400            ADD 1 TO WS-REG-GRABADOS.
020500        400-FIN-GRABAR.
020600            EXIT.
020700 
020800        800-CIERRE.
020900            MOVE WS-REG-LEIDOS     TO WS-LEIDOS-ED.
021000            MOVE WS-REG-GRABADOS   TO WS-GRABADOS-ED.
021100            MOVE WS-REG-RECHAZADOS TO WS-RECHAZADOS-ED.
021200            DISPLAY "PERCRGIDX - REGISTROS LEIDOS    : " WS-LEIDOS-ED.
021300            DISPLAY "PERCRGIDX - REGISTROS GRABADOS  : " WS-GRABADOS-ED.
021400            DISPLAY "PERCRGIDX - REGISTROS RECHAZADOS: " WS-RECHAZADOS-ED.
021500            CLOSE PEOPLE.
021600            CLOSE PERSONAS.
021700        800-FIN-CIERRE.
021800            EXIT.
021900 
022000        900-ABEND-ARCHIVO.
022100            DISPLAY "PERCRGIDX-FATAL " WS-MENSAJE.
022200            MOVE 16 TO RETURN-CODE.
022300            STOP RUN.
022400        900-FIN-ABEND.
022500            EXIT.
022600 
022700        910-ABEND-ARCHIVO-VACIO.
022800            IF WS-REG-LEIDOS = ZERO
022900                DISPLAY "PERCRGIDX-FATAL EL ARCHIVO PEOPLE LLEGO VACIO"
023000                MOVE 16 TO RETURN-CODE
023100                STOP RUN
023200            ELSE
023300                DISPLAY "PERCRGIDX-FATAL REGISTRO INVALIDO EN PEOPLE"
023400                MOVE 16 TO RETURN-CODE
023500                STOP RUN
023600            END-IF.
023700        910-FIN-ABEND.
023800            EXIT.
023900 
024000        END PROGRAM PERCRGIDX.
024100 
