000100       ******************************************************************
000200       * PROGRAMA:  LIQRESUM
000300       * PROPOSITO: ARMADOR DEL RESUMEN DE LIQUIDACION. LEE EL MAESTRO
000400       *            DE BALANCES YA CERRADO Y LO VUELCA ORDENADO POR
000500       *            NOMBRE E ID AL ARCHIVO DE SALIDA SUMMARY, CON UNA
000600       *            LINEA DE CONTROL DE TOTALES AL CONSOLE.
000700       * TECTONICS: COBC
000800       ******************************************************************
000900        IDENTIFICATION DIVISION.
001000        PROGRAM-ID.    LIQRESUM.
001100        AUTHOR.        J. FERNANDEZ.
001200        INSTALLATION.  SISTEMAS-CLUB.
001300        DATE-WRITTEN.  19-03-1987.
001400        DATE-COMPILED.
001500        SECURITY.      USO INTERNO - DEPTO SISTEMAS - NO DISTRIBUIR.
001600       ******************************************************************
001700       * BITACORA DE CAMBIOS.
001800       *
001900       * FECHA      PROGRAMADOR   TICKET     DESCRIPCION
002000       * ---------  ------------  ---------  --------------------------
002100       * 19-03-87   J.FERNANDEZ   INI-0005   VERSION INICIAL. LISTADO DE
002200       *                                     SOCIOS.DAT POR PANTALLA.
002300       * 07-10-90   M.ALVAREZ     CR-0180    AGREGA IMPRESION CON SALTO
002400       *                                     DE FORMULARIO ENTRE PAGINAS.
002500       * 25-01-99   J.FERNANDEZ   Y2K-0031   REVISION FECHA DE PROCESO -
002600       *                                     COMPATIBLE CON AAAA.
002700       * 22-02-99   J.FERNANDEZ   Y2K-0031   CIERRE DEL PROYECTO Y2K.
002800       * 29-04-05   J.FERNANDEZ   CR-0401    RECONVERSION COMPLETA: EL
002900       *                                     LISTADO DE SOCIOS SE
003000       *                                     REEMPLAZA POR EL RESUMEN DE
003100       *                                     LIQUIDACION (PAGADO, DEBIDO
003200       *                                     Y NETO POR PERSONA).
003300       * 04-05-05   S.GOMEZ       CR-0408    AGREGA ORDENAMIENTO POR
003400       *                                     SORT (NOMBRE, ID) ANTES DE
003500       *                                     GRABAR SUMMARY.
003600       * 11-05-05   M.ALVAREZ     CR-0409    AGREGA LINEA DE CONTROL DE
003700       *                                     TOTALES AL FINALIZAR.
003800       ******************************************************************
003900 
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SOURCE-COMPUTER.   DELL-PC.
004300        OBJECT-COMPUTER.   DELL-PC.
004400        SPECIAL-NAMES.
004500            C01 IS TOP-OF-FORM
004600            UPSI-0 IS SW-TRAZA ON STATUS IS TRAZA-ACTIVA
004700                                OFF STATUS IS TRAZA-INACTIVA.
004800 
004900        INPUT-OUTPUT SECTION.
005000        FILE-CONTROL.
005100            SELECT BALANCES ASSIGN TO "BALANCES"
005200                ORGANIZATION IS INDEXED
005300                ACCESS MODE IS SEQUENTIAL
005400                RECORD KEY IS BAL-ID
005500                FILE STATUS IS FS-BALANCES.
005600 
005700            SELECT SUMSORT ASSIGN TO "SUMSORT"
005800                FILE STATUS IS FS-SUMSORT.
005900 
006000            SELECT SUMMARY ASSIGN TO "SUMMARY"
006100                ORGANIZATION IS LINE SEQUENTIAL
006200                FILE STATUS IS FS-SUMMARY.
006300 
006400        DATA DIVISION.
006500        FILE SECTION.
006600        FD  BALANCES
006700            LABEL RECORD IS STANDARD.
006800        01  BALANCE-ENTRY.
006900            05  BAL-ID              PIC X(08).
007000            05  BAL-NAME            PIC X(20).
007100            05  BAL-PAID            PIC S9(09)V99.
007200            05  BAL-OWED            PIC S9(09)V99.
007300            05  BAL-NET             PIC S9(09)V99.
007400            05  FILLER              PIC X(03).
007500 
007600        SD  SUMSORT.
007700        01  SUMSORT-REG.
007800            05  SS-NAME             PIC X(20).
007900            05  SS-ID               PIC X(08).
008000            05  SS-PAID             PIC 9(09)V99.
008100            05  SS-OWED             PIC 9(09)V99.
008200            05  SS-NET              PIC S9(09)V99.
008300 
008400        FD  SUMMARY
008500            LABEL RECORD IS STANDARD.
008600        01  SUMMARY-RECORD.
008700            05  SUM-ID              PIC X(08).
008800            05  SUM-NAME            PIC X(20).
008900            05  SUM-PAID            PIC 9(09)V99.
009000            05  SUM-OWED            PIC 9(09)V99.
009100            05  SUM-NET             PIC S9(09)V99.
009200            05  FILLER              PIC X(03).
009300 
009400        WORKING-STORAGE SECTION.
009500        77  FS-BALANCES              PIC X(02)    VALUE "00".
009600        77  FS-SUMSORT               PIC X(02)    VALUE "00".
009700        77  FS-SUMMARY               PIC X(02)    VALUE "00".
009800 
009900        01  WS-SWITCHES.
010000            05  WS-FLAG-BAL          PIC 9        VALUE ZERO.
010100                88  FIN-BALANCES                  VALUE 1.
010200            05  WS-FLAG-SORT         PIC 9        VALUE ZERO.
010300                88  FIN-SORT                      VALUE 1.
010400 
010500        01  WS-CONTADORES.
010600            05  WS-REG-COPIADOS      PIC 9(07) COMP.
010700            05  WS-REG-GRABADOS      PIC 9(07) COMP.
010800        01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
010900            05  WS-COPIADOS-ED       PIC ZZZ,ZZ9.
011000            05  WS-GRABADOS-ED       PIC ZZZ,ZZ9.
011100 
011200        01  WS-FECHA-PROCESO.
011300            05  WS-FECHA-AAAAMMDD    PIC 9(08).
011400            05  WS-HORA-HHMMSS       PIC 9(06).
011500        01  WS-FECHA-PROCESO-ED REDEFINES WS-FECHA-PROCESO.
011600            05  WS-FECHA-AAAA        PIC 9(04).
011700            05  WS-FECHA-MM          PIC 9(02).
011800            05  WS-FECHA-DD          PIC 9(02).
011900            05  WS-HORA-HH           PIC 9(02).
012000            05  WS-HORA-MN           PIC 9(02).
012100            05  WS-HORA-SS           PIC 9(02).
012200 
012300        01  WS-TOTALES-CONTROL.
012400            05  WS-TOTAL-PAID        PIC S9(09)V99 VALUE ZERO.
012500            05  WS-TOTAL-OWED        PIC S9(09)V99 VALUE ZERO.
012600            05  WS-TOTAL-NET         PIC S9(09)V99 VALUE ZERO.
012700        01  WS-TOTALES-ED REDEFINES WS-TOTALES-CONTROL.
012800            05  WS-TOTAL-PAID-ED     PIC ---,---,--9.99.
012900            05  WS-TOTAL-OWED-ED     PIC ---,---,--9.99.
013000            05  WS-TOTAL-NET-ED      PIC ---,---,--9.99.
013100 
013200        01  WS-MENSAJE               PIC X(60)    VALUE SPACES.
013300 
013400        PROCEDURE DIVISION.
013500        000-PRINCIPAL.
013600            PERFORM 100-INICIO THRU 100-FIN-INICIO.
013700            PERFORM 400-ORDENAR-RESUMEN THRU 400-FIN-ORDENAR.
013800            PERFORM 500-TOTALES-CONTROL THRU 500-FIN-TOTALES.
013900            STOP RUN.
014000 
014100        100-INICIO.
014200            MOVE ZERO TO WS-REG-COPIADOS WS-REG-GRABADOS.
014300            ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
014400            ACCEPT WS-HORA-HHMMSS FROM TIME.
014500            DISPLAY "LIQRESUM - RESUMEN DE LIQUIDACION - "
014600                WS-FECHA-AAAA "/" WS-FECHA-MM "/" WS-FECHA-DD.
014700        100-FIN-INICIO.
014800            EXIT.
014900 
015000       ******************************************************************
015100       * 300-COPIAR-BALANCE
015200       * PROCEDIMIENTO DE ENTRADA DEL SORT: LEE BALANCES SECUENCIAL Y
015300       * ENTREGA (RELEASE) UN SUMSORT-REG POR CADA PERSONA.
015400       ******************************************************************
015500        300-COPIAR-BALANCE.
015600            OPEN INPUT BALANCES.
015700            IF FS-BALANCES NOT = "00"
015800                MOVE "NO SE PUDO ABRIR EL ARCHIVO BALANCES" TO WS-MENSAJE
015900                PERFORM 900-ABEND THRU 900-FIN-ABEND
016000            END-IF.
016100            READ BALANCES NEXT
016200                AT END SET FIN-BALANCES TO TRUE
016300            END-READ.
016400            PERFORM 310-COPIAR-UN-BALANCE THRU 310-FIN-COPIAR-UNO
016500                UNTIL FIN-BALANCES.
016600            CLOSE BALANCES.
016700            GO TO 310-FIN-COPIAR-UNO.
016800        300-FIN-COPIAR.
016900            EXIT.
017000 
017100        310-COPIAR-UN-BALANCE.
017200            MOVE BAL-NAME TO SS-NAME.
017300            MOVE BAL-ID   TO SS-ID.
017400            MOVE BAL-PAID TO SS-PAID.
017500            MOVE BAL-OWED TO SS-OWED.
017600            MOVE BAL-NET  TO SS-NET.
017700            RELEASE SUMSORT-REG.
017800            ADD 1 TO WS-REG-COPIADOS.
017900            ADD BAL-PAID TO WS-TOTAL-PAID.
018000            ADD BAL-OWED TO WS-TOTAL-OWED.
018100            ADD BAL-NET  TO WS-TOTAL-NET.
018200            READ BALANCES NEXT
018300                AT END SET FIN-BALANCES TO TRUE
018400            END-READ.
018500        310-FIN-COPIAR-UNO.
018600            EXIT.
018700 
018800       ******************************************************************
018900       * 400-ORDENAR-RESUMEN
019000       * ORDENA EL RESUMEN POR (NOMBRE, ID) Y LO GRABA EN SUMMARY.
019100       ******************************************************************
019200        400-ORDENAR-RESUMEN.
019300            SORT SUMSORT ASCENDING KEY SS-NAME SS-ID
019400                INPUT PROCEDURE IS 300-COPIAR-BALANCE
019500                    THRU 310-FIN-COPIAR-UNO
019600                OUTPUT PROCEDURE IS 450-VOLCAR-SUMMARY.
019700        400-FIN-ORDENAR.
019800            EXIT.
019900 
020000        450-VOLCAR-SUMMARY.
020100            OPEN OUTPUT SUMMARY.
020200            IF FS-SUMMARY NOT = "00"
020300                MOVE "NO SE PUDO ABRIR EL ARCHIVO SUMMARY" TO WS-MENSAJE
020400                PERFORM 900-ABEND THRU 900-FIN-ABEND
020500            END-IF.
020600            MOVE ZERO TO WS-FLAG-SORT.
020700            RETURN SUMSORT
020800                AT END SET FIN-SORT TO TRUE
020900            END-RETURN.
021000            PERFORM 455-GRABAR-UN-RESUMEN THRU 455-FIN-GRABAR
021100                UNTIL FIN-SORT.
021200            CLOSE SUMMARY.
021300        450-FIN-VOLCAR.
021400            EXIT.
021500 
021600        455-GRABAR-UN-RESUMEN.
021700            INITIALIZE SUMMARY-RECORD.
021800            MOVE SS-ID   TO SUM-ID.
021900            MOVE SS-NAME TO SUM-NAME.
022000            MOVE SS-PAID TO SUM-PAID.
022100            MOVE SS-OWED TO SUM-OWED.
022200            MOVE SS-NET  TO SUM-NET.
022300            WRITE SUMMARY-RECORD.
022400            ADD 1 TO WS-REG-GRABADOS.
022500            RETURN SUMSORT
022600                AT END SET FIN-SORT TO TRUE
022700            END-RETURN.
022800        455-FIN-GRABAR.
022900            EXIT.
023000 
023100       ******************************************************************
023200       * 500-TOTALES-CONTROL
023300       * LINEA DE CONTROL AL CONSOLE: LA SUMA DE PAGADO DEBE IGUALAR LA
023400       * SUMA DE DEBIDO Y LA SUMA DE NETOS DEBE SER CERO. NO SE AGREGA
023500       * AL ARCHIVO SUMMARY UN REGISTRO DE TOTALES -- CADA REGISTRO DE
023600       * SUMMARY ES UNA PERSONA, SIN EXCEPCION.
023700       ******************************************************************
023800        500-TOTALES-CONTROL.
023900            MOVE WS-REG-COPIADOS TO WS-COPIADOS-ED.
024000            MOVE WS-REG-GRABADOS TO WS-GRABADOS-ED.
024100            MOVE WS-TOTAL-PAID   TO WS-TOTAL-PAID-ED.
024200            MOVE WS-TOTAL-OWED   TO WS-TOTAL-OWED-ED.
024300            MOVE WS-TOTAL-NET    TO WS-TOTAL-NET-ED.
024400            DISPLAY "LIQRESUM - PERSONAS COPIADAS   : " WS-COPIADOS-ED.
024500            DISPLAY "LIQRESUM - REGISTROS GRABADOS  : " WS-GRABADOS-ED.
024600            DISPLAY "LIQRESUM - TOTAL PAGADO        : " WS-TOTAL-PAID-ED.
024700            DISPLAY "LIQRESUM - TOTAL DEBIDO        : " WS-TOTAL-OWED-ED.
024800            DISPLAY "LIQRESUM - TOTAL NETO (DEBE 0) : " WS-TOTAL-NET-ED.
024900            IF WS-TOTAL-PAID NOT = WS-TOTAL-OWED
025000                MOVE "EL TOTAL PAGADO NO COINCIDE CON EL TOTAL DEBIDO"
025100                    TO WS-MENSAJE
025200                PERFORM 900-ABEND THRU 900-FIN-ABEND
025300            END-IF.
025400            IF WS-TOTAL-NET NOT = ZERO
025500                MOVE "EL TOTAL DE NETOS DEL RESUMEN NO DA CERO"
025600                    TO WS-MENSAJE
025700                PERFORM 900-ABEND THRU 900-FIN-ABEND
025800            END-IF.
025900        500-FIN-TOTALES.
026000            EXIT.
026100 
026200        900-ABEND.
026300            DISPLAY "LIQRESUM-FATAL " WS-MENSAJE.
026400            MOVE 16 TO RETURN-CODE.
026500            STOP RUN.
026600        900-FIN-ABEND.
026700            EXIT.
026800 
026900        END PROGRAM LIQRESUM.
027000 
