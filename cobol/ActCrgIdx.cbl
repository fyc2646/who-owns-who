000100       ******************************************************************
000200       * PROGRAMA:  ACTCRGIDX
000300       * PROPOSITO: CARGA Y VALIDACION DEL ARCHIVO DE ACTIVIDADES
000400       *            (GASTOS DEL GRUPO) HACIA EL MAESTRO INDEXADO
000500       *            ACTDATOS. VALIDA FORMA DEL REGISTRO Y RESUELVE
000600       *            PAGADOR Y PARTICIPANTES CONTRA EL PADRON PERSONAS.
000700       * TECTONICS: COBC
000800       ******************************************************************
000900        IDENTIFICATION DIVISION.
001000        PROGRAM-ID.    ACTCRGIDX.
001100        AUTHOR.        R. TORRES.
001200        INSTALLATION.  SISTEMAS-CLUB.
001300        DATE-WRITTEN.  02-09-1989.
001400        DATE-COMPILED.
001500        SECURITY.      USO INTERNO - DEPTO SISTEMAS - NO DISTRIBUIR.
001600       ******************************************************************
001700       * BITACORA DE CAMBIOS.
001800       *
001900       * FECHA      PROGRAMADOR   TICKET     DESCRIPCION
002000       * ---------  ------------  ---------  --------------------------
002100       * 02-09-89   R.TORRES      INI-0002   VERSION INICIAL. CARGA DE
002200       *                                     PAGOS DESDE CINTA A
002300       *                                     PAGOS.DAT.
002400       * 15-05-90   S.GOMEZ       CR-0168    AGREGA CLAVE ALTERNA POR
002500       *                                     SOCIO CON DUPLICADOS.
002600       * 30-07-94   L.DIAZ        CR-0271    VALIDACION CLASE-NUMERICA
002700       *                                     SOBRE EL IMPORTE ANTES DE
002800       *                                     ACEPTARLO.
002900       * 29-11-98   J.FERNANDEZ   Y2K-0031   REVISION FECHA DE PROCESO -
003000       *                                     COMPATIBLE CON AAAA.
003100       * 16-02-99   J.FERNANDEZ   Y2K-0031   CIERRE DEL PROYECTO Y2K.
003200       * 09-08-01   R.TORRES      CR-0318    SE ELIMINA EL ARCHIVO DE
003300       *                                     TEXTO PAGOS.TXT; ENTRADA
003400       *                                     PASA A SER ANCHO FIJO.
003500       * 11-04-05   M.ALVAREZ     CR-0401    RECONVERSION: PAGOS.DAT SE
003600       *                                     REEMPLAZA POR ACTDATOS, UN
003700       *                                     MAESTRO DE ACTIVIDADES
003800       *                                     (GASTOS) DEL GRUPO EN VEZ
003900       *                                     DE CUOTAS DE SOCIOS.
004000       * 11-04-05   M.ALVAREZ     CR-0401    AGREGA VALIDACION COMPLETA
004100       *                                     DEL REGISTRO Y RESOLUCION
004200       *                                     DE PAGADOR/PARTICIPANTES
004300       *                                     CONTRA PERSONAS.
004400       * 02-05-05   S.GOMEZ       CR-0410    AGREGA TRAZA DE RECHAZOS
004500       *                                     BAJO SWITCH UPSI-0.
004600       * 16-06-05   M.ALVAREZ     CR-0415    AGREGA VALIDACION DE FACTOR
004700       *                                     DE REPARTO FALTANTE: UN
004800       *                                     PARTICIPANTE NO BLANCO SIN
004900       *                                     PESO O CUOTA FIJA EN UNA
005000       *                                     ACTIVIDAD W/F ES RECHAZO
005100       *                                     FATAL, NO CUOTA CERO.
005200       ******************************************************************
005300 
005400        ENVIRONMENT DIVISION.
005500        CONFIGURATION SECTION.
005600        SOURCE-COMPUTER.   DELL-PC.
005700        OBJECT-COMPUTER.   DELL-PC.
005800        SPECIAL-NAMES.
005900            C01 IS TOP-OF-FORM
006000            CLASS CLASE-NUMERICA IS "0" THRU "9"
006100            UPSI-0 IS SW-TRAZA ON STATUS IS TRAZA-ACTIVA
006200                                OFF STATUS IS TRAZA-INACTIVA.
006300 
006400        INPUT-OUTPUT SECTION.
006500        FILE-CONTROL.
006600            SELECT ACTIVITIES ASSIGN TO "ACTIVITIES"
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS IS FS-ACTIVITIES.
006900 
007000            SELECT PERSONAS ASSIGN TO "PERSONAS"
007100                ORGANIZATION IS INDEXED
007200                ACCESS MODE IS RANDOM
007300                RECORD KEY IS PER-ID-PERSONAS
007400                FILE STATUS IS FS-PERSONAS.
007500 
007600            SELECT ACTDATOS ASSIGN TO "ACTDATOS"
007700                ORGANIZATION IS INDEXED
007800                ACCESS MODE IS SEQUENTIAL
007900                RECORD KEY IS ACT-ID-ACTDATOS
008000                FILE STATUS IS FS-ACTDATOS.
008100 
008200        DATA DIVISION.
008300        FILE SECTION.
008400        FD  ACTIVITIES
008500            LABEL RECORD IS STANDARD.
008600        01  ACTIVITY-RECORD.
008700            05  ACT-ID              PIC X(08).
008800            05  ACT-DESC            PIC X(30).
008900            05  ACT-AMOUNT          PIC 9(07)V99.
009000            05  ACT-AMOUNT-X REDEFINES ACT-AMOUNT
009100                                    PIC X(09).
009200            05  ACT-PAYER-ID        PIC X(08).
009300            05  ACT-SPLIT-CODE      PIC X(01).
009400                88  ACT-SPLIT-EQUAL        VALUE "E".
009500                88  ACT-SPLIT-WEIGHTED     VALUE "W".
009600                88  ACT-SPLIT-FIXED        VALUE "F".
009700                88  ACT-SPLIT-VALIDO       VALUE "E" "W" "F".
009800            05  ACT-PART-COUNT      PIC 9(02).
009900            05  ACT-PART OCCURS 10 TIMES.
010000                10  PART-ID         PIC X(08).
010100                10  PART-FACTOR     PIC 9(05)V9(04).
010200            05  FILLER              PIC X(02).
010300 
010400        FD  PERSONAS
010500            LABEL RECORD IS STANDARD.
010600        01  PERSONAS-REG.
010700            05  PER-ID-PERSONAS     PIC X(08).
010800            05  PER-NOMBRE-PERSONAS PIC X(20).
010900            05  FILLER              PIC X(02).
011000 
011100        FD  ACTDATOS
011200            LABEL RECORD IS STANDARD.
011300        01  ACTDATOS-REG.
011400            05  ACT-ID-ACTDATOS     PIC X(08).
011500            05  ACT-DESC-ACTDATOS   PIC X(30).
011600            05  ACT-AMT-ACTDATOS    PIC 9(07)V99.
011700            05  ACT-PAYER-ACTDATOS  PIC X(08).
011800            05  ACT-CODE-ACTDATOS   PIC X(01).
011900            05  ACT-COUNT-ACTDATOS  PIC 9(02).
012000            05  ACT-PART-ACTDATOS OCCURS 10 TIMES.
012100                10  PART-ID-ACTDATOS    PIC X(08).
012200                10  PART-FACT-ACTDATOS  PIC 9(05)V9(04).
012300            05  FILLER              PIC X(02).
012400 
012500        WORKING-STORAGE SECTION.
012600        77  FS-ACTIVITIES            PIC X(02)     VALUE "00".
012700        77  FS-PERSONAS              PIC X(02)     VALUE "00".
012800        77  FS-ACTDATOS              PIC X(02)     VALUE "00".
012900 
013000        01  WS-SWITCHES.
013100            05  WS-FLAG-ACT          PIC 9         VALUE ZERO.
013200                88  FIN-ACTIVITIES                 VALUE 1.
013300            05  WS-FLAG-ERROR        PIC 9         VALUE ZERO.
013400                88  HUBO-ERROR                     VALUE 1.
013500 
013600        01  WS-CONTADORES.
013700            05  WS-REG-LEIDOS        PIC 9(07) COMP.
013800            05  WS-REG-GRABADOS      PIC 9(07) COMP.
013900            05  WS-REG-RECHAZADOS    PIC 9(07) COMP.
014000        01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
014100            05  WS-LEIDOS-ED         PIC ZZZ,ZZ9.
014200            05  WS-GRABADOS-ED       PIC ZZZ,ZZ9.
014300            05  WS-RECHAZADOS-ED     PIC ZZZ,ZZ9.
014400 
014500        01  WS-FECHA-PROCESO.
014600            05  WS-FECHA-AAAAMMDD    PIC 9(08).
014700            05  WS-HORA-HHMMSS       PIC 9(06).
014800        01  WS-FECHA-PROCESO-ED REDEFINES WS-FECHA-PROCESO.
014900            05  WS-FECHA-AAAA        PIC 9(04).
015000            05  WS-FECHA-MM          PIC 9(02).
015100            05  WS-FECHA-DD          PIC 9(02).
015200            05  WS-HORA-HH           PIC 9(02).
015300            05  WS-HORA-MN           PIC 9(02).
015400            05  WS-HORA-SS           PIC 9(02).
015500 
015600        01  WS-ACT-VOLCADO REDEFINES ACTIVITY-RECORD.
015700            05  WS-VOLCADO-BYTE      PIC X OCCURS 230 TIMES.
015800 
015900        01  WS-TABLA-AUX.
016000            05  WS-IDX               PIC 99 COMP.
016100            05  WS-PARTES-NO-BLANCO  PIC 99 COMP.
016200        01  WS-MENSAJE               PIC X(60)     VALUE SPACES.
016300 
016400        PROCEDURE DIVISION.
016500        000-PRINCIPAL.
016600            PERFORM 100-INICIO THRU 100-FIN-INICIO.
016700            PERFORM 200-LEER-ACTIVITIES THRU 200-FIN-LEER-ACTIVITIES.
016800            IF FIN-ACTIVITIES
016900                MOVE "EL ARCHIVO ACTIVITIES LLEGO VACIO" TO WS-MENSAJE
017000                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
017100            END-IF.
017200            PERFORM 250-PROCESAR-ACTIVIDAD THRU 250-FIN-PROCESAR
017300                UNTIL FIN-ACTIVITIES.
017400            PERFORM 800-CIERRE THRU 800-FIN-CIERRE.
017500            STOP RUN.
017600 
017700        100-INICIO.
017800            MOVE ZERO TO WS-REG-LEIDOS WS-REG-GRABADOS WS-REG-RECHAZADOS.
017900            ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
018000            ACCEPT WS-HORA-HHMMSS FROM TIME.
018100            DISPLAY "ACTCRGIDX - CARGA DE ACTIVIDADES - "
018200                WS-FECHA-AAAA "/" WS-FECHA-MM "/" WS-FECHA-DD.
018300            OPEN INPUT ACTIVITIES.
018400            IF FS-ACTIVITIES NOT = "00"
018500                MOVE "NO SE PUDO ABRIR EL ARCHIVO ACTIVITIES"
018600                    TO WS-MENSAJE
018700                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
018800            END-IF.
018900            OPEN INPUT PERSONAS.
019000            IF FS-PERSONAS NOT = "00"
019100                MOVE "NO SE PUDO ABRIR EL PADRON PERSONAS" TO WS-MENSAJE
019200                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
019300            END-IF.
019400            OPEN OUTPUT ACTDATOS.
019500            IF FS-ACTDATOS NOT = "00"
019600                MOVE "NO SE PUDO ABRIR EL MAESTRO ACTDATOS" TO WS-MENSAJE
019700                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
019800            END-IF.
019900        100-FIN-INICIO.
020000            EXIT.
020100 
020200        250-PROCESAR-ACTIVIDAD.
020300            PERFORM 300-VALIDAR-ACTIVIDAD THRU 300-FIN-VALIDAR.
020400            PERFORM 400-GRABAR-ACTIVIDAD THRU 400-FIN-GRABAR.
020500            PERFORM 200-LEER-ACTIVITIES THRU 200-FIN-LEER-ACTIVITIES.
020600        250-FIN-PROCESAR.
020700            EXIT.
020800 
020900        200-LEER-ACTIVITIES.
021000            READ ACTIVITIES
021100                AT END
021200                    SET FIN-ACTIVITIES TO TRUE
021300                NOT AT END
021400                    ADD 1 TO WS-REG-LEIDOS
021500                    IF TRAZA-ACTIVA
021600                        DISPLAY "TRAZA ACTIVITIES: " ACT-ID " "
021700                            ACT-DESC " " ACT-AMOUNT
021800                    END-IF
021900            END-READ.
022000        200-FIN-LEER-ACTIVITIES.
022100            EXIT.
022200 
022300       ******************************************************************
022400       * 300-VALIDAR-ACTIVIDAD
022500       * VALIDA LA FORMA DEL REGISTRO (IMPORTE NO NEGATIVO, DESCRIPCION
022600       * NO EN BLANCO, CANTIDAD DE PARTICIPANTES 1-10, CODIGO DE REPARTO
022700       * CONOCIDO) Y RESUELVE PAGADOR Y CADA PARTICIPANTE CONTRA EL
022800       * PADRON PERSONAS. CUALQUIER FALLA ES FATAL PARA EL LOTE.
022900       ******************************************************************
023000        300-VALIDAR-ACTIVIDAD.
023100            MOVE ZERO TO WS-FLAG-ERROR.
023200            MOVE SPACES TO WS-MENSAJE.
023300            IF ACT-ID = SPACES
023400                MOVE "ACTCRGIDX-E01 ID DE ACTIVIDAD EN BLANCO"
023500                    TO WS-MENSAJE
023600                SET HUBO-ERROR TO TRUE
023700            END-IF.
023800            IF ACT-DESC = SPACES AND NOT HUBO-ERROR
023900                STRING "ACTCRGIDX-E02 DESCRIPCION EN BLANCO, ACT "
024000                    ACT-ID DELIMITED BY SIZE INTO WS-MENSAJE
024100                SET HUBO-ERROR TO TRUE
024200            END-IF.
024300            IF ACT-AMOUNT-X NOT ALL CLASE-NUMERICA AND NOT HUBO-ERROR
024400                STRING "ACTCRGIDX-E03 IMPORTE NO NUMERICO, ACT "
024500                    ACT-ID DELIMITED BY SIZE INTO WS-MENSAJE
024600                SET HUBO-ERROR TO TRUE
024700            END-IF.
024800            IF NOT ACT-SPLIT-VALIDO AND NOT HUBO-ERROR
024900                STRING "ACTCRGIDX-E04 CODIGO DE REPARTO INVALIDO, ACT "
025000                    ACT-ID DELIMITED BY SIZE INTO WS-MENSAJE
025100                SET HUBO-ERROR TO TRUE
025200            END-IF.
025300            IF (ACT-PART-COUNT < 1 OR ACT-PART-COUNT > 10)
025400                    AND NOT HUBO-ERROR
025500                STRING "ACTCRGIDX-E05 CANTIDAD DE PARTICIPANTES FUERA "
025600                    "DE RANGO, ACT " ACT-ID
025700                    DELIMITED BY SIZE INTO WS-MENSAJE
025800                SET HUBO-ERROR TO TRUE
025900            END-IF.
026000            IF ACT-PAYER-ID = SPACES AND NOT HUBO-ERROR
026100                STRING "ACTCRGIDX-E06 FALTA PAGADOR, ACT " ACT-ID
026200                    DELIMITED BY SIZE INTO WS-MENSAJE
026300                SET HUBO-ERROR TO TRUE
026400            END-IF.
026500            IF NOT HUBO-ERROR
026600                PERFORM 310-RESOLVER-PAGADOR THRU 310-FIN-RESOLVER
026700            END-IF.
026800            IF NOT HUBO-ERROR
026900                PERFORM 320-RESOLVER-PARTICIPANTES THRU 320-FIN-RESOLVER
027000            END-IF.
027100            IF HUBO-ERROR
027200                ADD 1 TO WS-REG-RECHAZADOS
027300                PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
027400            END-IF.
027500        300-FIN-VALIDAR.
027600            EXIT.
027700 
027800        310-RESOLVER-PAGADOR.
027900            MOVE ACT-PAYER-ID TO PER-ID-PERSONAS.
028000            READ PERSONAS
028100                INVALID KEY
028200                    STRING "ACTCRGIDX-E07 PAGADOR INEXISTENTE "
028300                        ACT-PAYER-ID " EN ACT " ACT-ID
028400                        DELIMITED BY SIZE INTO WS-MENSAJE
028500                    SET HUBO-ERROR TO TRUE
028600            END-READ.
028700        310-FIN-RESOLVER.
028800            EXIT.
028900 
029000        320-RESOLVER-PARTICIPANTES.
029100            MOVE ZERO TO WS-PARTES-NO-BLANCO.
029200            PERFORM 325-RESOLVER-UN-PARTICIPANTE THRU 325-FIN-RESOLVER-UNO
029300                VARYING WS-IDX FROM 1 BY 1
029400                UNTIL WS-IDX > 10 OR HUBO-ERROR.
029500            IF WS-PARTES-NO-BLANCO NOT = ACT-PART-COUNT
029600                    AND NOT HUBO-ERROR
029700                STRING "ACTCRGIDX-E09 LA CANTIDAD DE PARTICIPANTES NO "
029800                    "COINCIDE CON ACT-PART-COUNT, ACT " ACT-ID
029900                    DELIMITED BY SIZE INTO WS-MENSAJE
030000                SET HUBO-ERROR TO TRUE
030100            END-IF.
030200            IF ACT-PART-COUNT < 1 AND NOT HUBO-ERROR
030300                STRING "ACTCRGIDX-E10 LA ACTIVIDAD NO TIENE "
030400                    "PARTICIPANTES, ACT " ACT-ID
030500                    DELIMITED BY SIZE INTO WS-MENSAJE
030600                SET HUBO-ERROR TO TRUE
030700            END-IF.
030800        320-FIN-RESOLVER.
030900            EXIT.
031000 
031100        325-RESOLVER-UN-PARTICIPANTE.
031200            IF PART-ID(WS-IDX) NOT = SPACES
031300                ADD 1 TO WS-PARTES-NO-BLANCO
031400                MOVE PART-ID(WS-IDX) TO PER-ID-PERSONAS
031500                READ PERSONAS
031600                    INVALID KEY
031700                        STRING "ACTCRGIDX-E08 PARTICIPANTE "
031800                            "INEXISTENTE " PART-ID(WS-IDX)
031900                            " EN ACT " ACT-ID
032000                            DELIMITED BY SIZE INTO WS-MENSAJE
032100                        SET HUBO-ERROR TO TRUE
032200                END-READ
032300                IF NOT HUBO-ERROR
032400                    PERFORM 330-VALIDAR-FACTOR
032500                        THRU 330-FIN-VALIDAR-FACTOR
032600                END-IF
032700            END-IF.
032800        325-FIN-RESOLVER-UNO.
032900            EXIT.
033000 
033100      ******************************************************************
033200      * 330-VALIDAR-FACTOR
033300      * UN PARTICIPANTE NO BLANCO DE UNA ACTIVIDAD POR PESO (W) O POR
033400      * CUOTA FIJA (F) DEBE TRAER CARGADO SU FACTOR DE REPARTO (PESO O
033500      * MONTO FIJO); SIN EL LA CUOTA PARTE QUEDARIA EN CERO EN VEZ DE
033600      * RECHAZAR EL LOTE, ASI QUE ES UN ERROR FATAL.
033700      ******************************************************************
033800        330-VALIDAR-FACTOR.
033900            IF (ACT-SPLIT-WEIGHTED OR ACT-SPLIT-FIXED)
034000                    AND PART-FACTOR(WS-IDX) = ZERO
034100                STRING "ACTCRGIDX-E12 FALTA FACTOR, PART "
034200                    PART-ID(WS-IDX) " ACT " ACT-ID
034300                    DELIMITED BY SIZE INTO WS-MENSAJE
034400                SET HUBO-ERROR TO TRUE
034500            END-IF.
034600        330-FIN-VALIDAR-FACTOR.
034700            EXIT.
034800 
034900        400-GRABAR-ACTIVIDAD.
035000            INITIALIZE ACTDATOS-REG.
035100            MOVE ACT-ID          TO ACT-ID-ACTDATOS.
035200            MOVE ACT-DESC        TO ACT-DESC-ACTDATOS.
035300            MOVE ACT-AMOUNT      TO ACT-AMT-ACTDATOS.
035400            MOVE ACT-PAYER-ID    TO ACT-PAYER-ACTDATOS.
035500            MOVE ACT-SPLIT-CODE  TO ACT-CODE-ACTDATOS.
035600            MOVE ACT-PART-COUNT  TO ACT-COUNT-ACTDATOS.
035700            PERFORM 405-COPIAR-PARTICIPANTE THRU 405-FIN-COPIAR
035800                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
035900            WRITE ACTDATOS-REG
036000                INVALID KEY
036100                    STRING "ACTCRGIDX-E11 ID DE ACTIVIDAD DUPLICADO "
036200                        ACT-ID DELIMITED BY SIZE INTO WS-MENSAJE
036300                    PERFORM 900-ABEND-ARCHIVO THRU 900-FIN-ABEND
036400            END-WRITE.
036500            ADD 1 TO WS-REG-GRABADOS.
036600        400-FIN-GRABAR.
036700            EXIT.
036800 
036900        405-COPIAR-PARTICIPANTE.
037000            MOVE PART-ID(WS-IDX)     TO PART-ID-ACTDATOS(WS-IDX).
037100            MOVE PART-FACTOR(WS-IDX) TO PART-FACT-ACTDATOS(WS-IDX).
037200        405-FIN-COPIAR.
037300            EXIT.
037400 
037500        800-CIERRE.
037600            MOVE WS-REG-LEIDOS     TO WS-LEIDOS-ED.
037700            MOVE WS-REG-GRABADOS   TO WS-GRABADOS-ED.
037800            MOVE WS-REG-RECHAZADOS TO WS-RECHAZADOS-ED.
037900            DISPLAY "ACTCRGIDX - REGISTROS LEIDOS    : " WS-LEIDOS-ED.
038000            DISPLAY "ACTCRGIDX - REGISTROS GRABADOS  : " WS-GRABADOS-ED.
038100            DISPLAY "ACTCRGIDX - REGISTROS RECHAZADOS: "
038200                WS-RECHAZADOS-ED.
038300            CLOSE ACTIVITIES.
038400            CLOSE PERSONAS.
038500            CLOSE ACTDATOS.
038600        800-FIN-CIERRE.
038700            EXIT.
038800 
038900        900-ABEND-ARCHIVO.
039000            DISPLAY "ACTCRGIDX-FATAL " WS-MENSAJE.
039100            MOVE 16 TO RETURN-CODE.
039200            STOP RUN.
039300        900-FIN-ABEND.
039400            EXIT.
039500 
039600        END PROGRAM ACTCRGIDX.
039700 
